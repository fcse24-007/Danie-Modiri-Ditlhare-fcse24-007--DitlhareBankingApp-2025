000010*    CPAUDLOG
000020**************************************
000030*    LAYOUT  ARCHIVO   AUDITORIA     *
000040*    KC02803.BANCO01.CURSOS.AUDLOG   *
000050*    LARGO 215 BYTES                 *
000060*    MANTENIMIENTO:                  *
000070*    1994-02-18 RQC  ALTA INICIAL    *
000080*    2002-04-25 HGN  TCK-0880 SE AGREGAN LOS EVENTOS DE ALTA/   * TCK0880 
000090*                    BAJA DE CUENTA AL DOMINIO DE AUD-ACCION    *
000100*    2004-08-19 RVQ  TCK-1303 AUD-DETALLE SE HABIA ENSANCHADO A * TCK1303 
000110*                    X(120) SIN CORREGIR EL LARGO DEL LAYOUT -  *
000120*                    QUEDABA EN 204, DEBE SER 214               *
000130*    2004-08-23 RVQ  TCK-1305 SE AGREGA FILLER DE 1 BYTE - EL   * TCK1305 
000140*                    LAYOUT NO LO TENIA, A DIFERENCIA DE        *
000150*                    CPTRNLOG - QUEDA EN 215                    *
000160**************************************
000170 01  WS-REG-AUDLOG.
000180* AUD-ID = "AUDIT_" + TIMESTAMP + "_" + SEQ  O  "SYS_AUDIT_" +
000190*          TIMESTAMP
000200     03  AUD-ID              PIC X(40)    VALUE SPACES.
000210* VALIDOS DEPOSIT - WITHDRAWAL - STATUS_CHANGED -
000220*         ACCOUNT_CREATED - ACCOUNT_CLOSED - ACCOUNT_CLOSURE_
000230*         FAILED - PROFILE_UPDATED - TRANSFER - DEPOSIT_FAILED -
000240*         DEPOSIT_SUCCESS - WITHDRAWAL_FAILED - TRANSFER_FAILED
000250     03  AUD-ACCION          PIC X(30)    VALUE SPACES.
000260* FORMATO CCYYMMDDHHMMSS
000270     03  AUD-FEC-HORA        PIC 9(14)    VALUE ZEROS.
000280     03  AUD-USUARIO         PIC X(10)    VALUE SPACES.
000290     03  AUD-DETALLE         PIC X(120)   VALUE SPACES.
000300     03  FILLER              PIC X(01)    VALUE SPACES.
