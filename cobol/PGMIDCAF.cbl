000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMIDCAF.
000030 AUTHOR. R QUISPE CONDORI.
000040 INSTALLATION. BANCO01 - DESARROLLO APLICACIONES.
000050 DATE-WRITTEN. 02/01/1994.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO BANCO01.
000080
000090******************************************************************
000100*    PGMIDCAF - ASIGNACION DE IDENTIFICADORES SECUENCIALES       *
000110*    =========================================================  *
000120*  - EXPLORA EL ARCHIVO DE IDENTIFICADORES YA ASIGNADOS (IDREG)  *
000130*    Y DETERMINA, POR PREFIJO, EL ULTIMO CORRELATIVO USADO       *
000140*  - LUEGO LEE LOS PEDIDOS DE IDENTIFICADOR NUEVO (IDREQ), UNO   *
000150*    POR PREFIJO, Y GRABA EL SIGUIENTE CORRELATIVO EN IDOUT      *
000160*  - PREFIJOS RECONOCIDOS: CUST- (CLIENTES), BE- (EMPLEADOS      *
000170*    BANCARIOS), ADM- (ADMINISTRADORES)                          *
000180*                                                                *
000190*  MANTENIMIENTO                                                 *
000200*  ------------------------------------------------------------ *
000210*  02/01/1994 RQC 0001  ALTA INICIAL - SOLO PREFIJO CUST-        *
000220*  06/19/1994 RQC 0011  SE AGREGA EL PREFIJO BE- (EMPLEADOS)     *
000230*  02/08/1995 HGN 0033  SE AGREGA EL PREFIJO ADM- (ADMIN.)       *
000240*  01/22/1999 MOL 0113  REVISADO PARA Y2K - SIN CAMBIOS, EL      *
000250*                       CORRELATIVO NO DEPENDE DE FECHAS         *
000260*  05/14/2004 RVQ 0142  TCK-1293 SE AGREGA VOLCADO DE CONTADORES *TCK1293 
000270*                       PARA DIAGNOSTICO DE ABEND EN EXPLOTACION *
000280*  09/17/2004 RVQ 0150  TCK-1309 EL CORRELATIVO S9(3) SE DESBOR- *TCK1309 
000290*                       DABA EN EL PEDIDO 1000, REPITIENDO EL ID *
000300*                       000 - SE ENSANCHA A S9(4), SIN TOPE FIJO *
000310******************************************************************
000320
000330*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420
000430     SELECT IDREG  ASSIGN DDIDREG
000440            FILE STATUS IS FS-IDREG.
000450
000460     SELECT IDREQ  ASSIGN DDENTRA
000470            FILE STATUS IS FS-IDREQ.
000480
000490     SELECT IDOUT  ASSIGN DDIDOUT
000500            FILE STATUS IS FS-IDOUT.
000510
000520*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560 FD  IDREG
000570     BLOCK CONTAINS 0 RECORDS
000580     RECORDING MODE IS F.
000590 01  REG-IDREG                PIC X(10).
000600
000610 FD  IDREQ
000620     BLOCK CONTAINS 0 RECORDS
000630     RECORDING MODE IS F.
000640 01  REG-IDREQ                PIC X(04).
000650
000660 FD  IDOUT
000670     BLOCK CONTAINS 0 RECORDS
000680     RECORDING MODE IS F.
000690 01  REG-IDOUT                PIC X(10).
000700
000710 WORKING-STORAGE SECTION.
000720*=======================*
000730
000740 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000750
000760*----------- STATUS ARCHIVOS -------------------------------------
000770 77  FS-IDREG                 PIC XX      VALUE SPACES.
000780 77  FS-IDREQ                 PIC XX      VALUE SPACES.
000790 77  FS-IDOUT                 PIC XX      VALUE SPACES.
000800
000810 77  WS-STATUS-FIN-REG        PIC X.
000820     88  WS-FIN-LECTURA-REG                  VALUE 'Y'.
000830     88  WS-NO-FIN-LECTURA-REG                VALUE 'N'.
000840
000850 77  WS-STATUS-FIN-REQ        PIC X.
000860     88  WS-FIN-LECTURA-REQ                  VALUE 'Y'.
000870     88  WS-NO-FIN-LECTURA-REQ                VALUE 'N'.
000880
000890*----------- CONTADORES (COMP PARA TODO CONTADOR/ACUMULADOR) -----
000900 01  WS-TOTALES.
000910     03  WS-IDS-EXPLORADOS    PIC S9(7) COMP  VALUE ZEROS.
000920     03  WS-PED-LEIDOS        PIC S9(7) COMP  VALUE ZEROS.
000930     03  WS-IDS-GENERADOS     PIC S9(7) COMP  VALUE ZEROS.
000940     03  WS-PED-RECHAZADOS    PIC S9(7) COMP  VALUE ZEROS.
000950*    VOLCADO DE LOS CONTADORES COMO CADENA CRUDA PARA EL DUMP DE
000960*    DIAGNOSTICO EN 9999-FINAL-I (TCK-1293).
000970 01  WS-TOTALES-R REDEFINES WS-TOTALES.
000980     03  WS-TOTALES-BYTES     PIC X(08).
000990
001000*----------- ULTIMO CORRELATIVO USADO, POR PREFIJO ---------------
001010*    ENSANCHADO DE S9(3) A S9(4) - CON 3 DIGITOS EL CORRELATIVO
001020*    1000 SE TRUNCABA A 000 EN WS-NUMERO-EDIT (TCK-1309).
001030 01  WS-MAX-CORRELATIVOS.
001040     03  WS-MAX-CUST          PIC S9(4) COMP  VALUE ZEROS.
001050     03  WS-MAX-BE            PIC S9(4) COMP  VALUE ZEROS.
001060     03  WS-MAX-ADM           PIC S9(4) COMP  VALUE ZEROS.
001070*    VOLCADO DE LOS CORRELATIVOS COMO CADENA CRUDA PARA EL DUMP
001080*    DE DIAGNOSTICO EN 9999-FINAL-I (TCK-1293).
001090 01  WS-MAX-CORRELATIVOS-R REDEFINES WS-MAX-CORRELATIVOS.
001100     03  WS-MAX-BYTES         PIC X(06).
001110
001120 77  WS-NUMERO-NUEVO          PIC S9(4) COMP  VALUE ZEROS.
001130 77  WS-NUMERO-EDIT           PIC 9(04).
001140
001150*----------- AREA DE TRABAJO PARA EXPLORAR IDREG -----------------
001160 01  WS-ID-ENTRADA            PIC X(10) VALUE SPACES.
001170 01  WS-PREFIJO-EXTRAIDO      PIC X(04) VALUE SPACES.
001180 01  WS-NUMERO-EXTR-ALFA      PIC X(04) VALUE SPACES.
001190 01  WS-NUMERO-EXTRAIDO       PIC 9(04) VALUE ZEROS.
001200
001210*----------- AREA DE TRABAJO PARA EL PEDIDO Y LA SALIDA ----------
001220 01  WS-PEDIDO-ID.
001230* IDR-PREFIJO = 'CUST' / 'BE  ' / 'ADM '  (JUSTIFICADO IZQUIERDA)
001240     03  IDR-PREFIJO          PIC X(04) VALUE SPACES.
001250
001260 01  WS-ID-SALIDA             PIC X(10) VALUE SPACES.
001270
001280*----------- FECHA DE PROCESO (PARA EL PIE DE REPORTE) -----------
001290 77  WS-FH-FECHA              PIC 9(8).
001300 01  WS-FH-FECHA-R REDEFINES WS-FH-FECHA.
001310     03  WS-FHR-AAAA          PIC 9(4).
001320     03  WS-FHR-MM            PIC 9(2).
001330     03  WS-FHR-DD            PIC 9(2).
001340
001350 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001360
001370*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001380 PROCEDURE DIVISION.
001390
001400 MAIN-PROGRAM-I.
001410
001420     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
001430     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
001440                              UNTIL WS-FIN-LECTURA-REQ.
001450     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
001460
001470 MAIN-PROGRAM-F. GOBACK.
001480
001490*----------------------------------------------------------------
001500*    EXPLORA EL ARCHIVO DE IDENTIFICADORES YA ASIGNADOS UNA SOLA
001510*    VEZ AL INICIO Y DETERMINA EL MAYOR CORRELATIVO POR PREFIJO.
001520*----------------------------------------------------------------
001530 1000-INICIO-I.
001540
001550     SET WS-NO-FIN-LECTURA-REG TO TRUE
001560     SET WS-NO-FIN-LECTURA-REQ TO TRUE
001570     ACCEPT WS-FH-FECHA FROM DATE YYYYMMDD
001580
001590     OPEN INPUT  IDREG
001600     IF FS-IDREG IS NOT EQUAL '00'
001610        DISPLAY '* ERROR EN OPEN IDREG  = ' FS-IDREG
001620        MOVE 9999 TO RETURN-CODE
001630        SET WS-FIN-LECTURA-REG TO TRUE
001640     END-IF
001650
001660     IF NOT WS-FIN-LECTURA-REG
001670        PERFORM 1050-LEER-IDREG-I THRU 1050-LEER-IDREG-F
001680        PERFORM 1100-EXPLORAR-IDREG-I THRU 1100-EXPLORAR-IDREG-F
001690           UNTIL WS-FIN-LECTURA-REG
001700     END-IF
001710
001720     CLOSE IDREG
001730
001740     OPEN INPUT  IDREQ
001750     IF FS-IDREQ IS NOT EQUAL '00'
001760        DISPLAY '* ERROR EN OPEN IDREQ  = ' FS-IDREQ
001770        MOVE 9999 TO RETURN-CODE
001780        SET WS-FIN-LECTURA-REQ TO TRUE
001790     END-IF
001800
001810     OPEN OUTPUT IDOUT
001820     IF FS-IDOUT IS NOT EQUAL '00'
001830        DISPLAY '* ERROR EN OPEN IDOUT  = ' FS-IDOUT
001840        MOVE 9999 TO RETURN-CODE
001850        SET WS-FIN-LECTURA-REQ TO TRUE
001860     END-IF
001870
001880     IF NOT WS-FIN-LECTURA-REQ
001890        PERFORM 2050-LEER-IDREQ-I THRU 2050-LEER-IDREQ-F
001900     END-IF.
001910
001920 1000-INICIO-F. EXIT.
001930
001940*----------------------------------------------------------------
001950 1050-LEER-IDREG-I.
001960
001970     READ IDREG INTO WS-ID-ENTRADA
001980
001990     EVALUATE FS-IDREG
002000        WHEN '00'
002010           ADD 1 TO WS-IDS-EXPLORADOS
002020        WHEN '10'
002030           SET WS-FIN-LECTURA-REG TO TRUE
002040        WHEN OTHER
002050           DISPLAY '* ERROR EN LECTURA IDREG = ' FS-IDREG
002060           MOVE 9999 TO RETURN-CODE
002070           SET WS-FIN-LECTURA-REG TO TRUE
002080     END-EVALUATE.
002090
002100 1050-LEER-IDREG-F. EXIT.
002110
002120*----------------------------------------------------------------
002130*    SEPARA EL PREFIJO DEL CORRELATIVO NUMERICO Y ACTUALIZA EL
002140*    MAYOR CORRELATIVO CONOCIDO PARA ESE PREFIJO.
002150*----------------------------------------------------------------
002160 1100-EXPLORAR-IDREG-I.
002170
002180     MOVE SPACES TO WS-PREFIJO-EXTRAIDO
002190     MOVE SPACES TO WS-NUMERO-EXTR-ALFA
002200     UNSTRING WS-ID-ENTRADA DELIMITED BY '-'
002210              INTO WS-PREFIJO-EXTRAIDO WS-NUMERO-EXTR-ALFA
002220     MOVE WS-NUMERO-EXTR-ALFA TO WS-NUMERO-EXTRAIDO
002230
002240     EVALUATE WS-PREFIJO-EXTRAIDO
002250        WHEN 'CUST'
002260           IF WS-NUMERO-EXTRAIDO > WS-MAX-CUST
002270              MOVE WS-NUMERO-EXTRAIDO TO WS-MAX-CUST
002280           END-IF
002290        WHEN 'BE'
002300           IF WS-NUMERO-EXTRAIDO > WS-MAX-BE
002310              MOVE WS-NUMERO-EXTRAIDO TO WS-MAX-BE
002320           END-IF
002330        WHEN 'ADM'
002340           IF WS-NUMERO-EXTRAIDO > WS-MAX-ADM
002350              MOVE WS-NUMERO-EXTRAIDO TO WS-MAX-ADM
002360           END-IF
002370        WHEN OTHER
002380           DISPLAY '* PREFIJO NO RECONOCIDO EN IDREG = '
002390                    WS-ID-ENTRADA
002400     END-EVALUATE
002410
002420     PERFORM 1050-LEER-IDREG-I THRU 1050-LEER-IDREG-F.
002430
002440 1100-EXPLORAR-IDREG-F. EXIT.
002450
002460*----------------------------------------------------------------
002470 2000-PROCESO-I.
002480
002490     PERFORM 2100-GENERAR-ID-I THRU 2100-GENERAR-ID-F
002500     PERFORM 2050-LEER-IDREQ-I THRU 2050-LEER-IDREQ-F.
002510
002520 2000-PROCESO-F. EXIT.
002530
002540*----------------------------------------------------------------
002550 2050-LEER-IDREQ-I.
002560
002570     READ IDREQ INTO WS-PEDIDO-ID
002580
002590     EVALUATE FS-IDREQ
002600        WHEN '00'
002610           ADD 1 TO WS-PED-LEIDOS
002620        WHEN '10'
002630           SET WS-FIN-LECTURA-REQ TO TRUE
002640        WHEN OTHER
002650           DISPLAY '* ERROR EN LECTURA IDREQ = ' FS-IDREQ
002660           MOVE 9999 TO RETURN-CODE
002670           SET WS-FIN-LECTURA-REQ TO TRUE
002680     END-EVALUATE.
002690
002700 2050-LEER-IDREQ-F. EXIT.
002710
002720*----------------------------------------------------------------
002730*    INCREMENTA EL CORRELATIVO DEL PREFIJO PEDIDO Y FORMA EL
002740*    IDENTIFICADOR NUEVO CON EL FORMATO "<PREFIJO>-nnnn".
002750*----------------------------------------------------------------
002760 2100-GENERAR-ID-I.
002770
002780     MOVE SPACES TO WS-ID-SALIDA
002790
002800     EVALUATE IDR-PREFIJO
002810        WHEN 'CUST'
002820           ADD 1 TO WS-MAX-CUST
002830           MOVE WS-MAX-CUST TO WS-NUMERO-EDIT
002840           STRING 'CUST-' DELIMITED BY SIZE
002850                  WS-NUMERO-EDIT DELIMITED BY SIZE
002860                  INTO WS-ID-SALIDA
002870           ADD 1 TO WS-IDS-GENERADOS
002880        WHEN 'BE'
002890           ADD 1 TO WS-MAX-BE
002900           MOVE WS-MAX-BE TO WS-NUMERO-EDIT
002910           STRING 'BE-' DELIMITED BY SIZE
002920                  WS-NUMERO-EDIT DELIMITED BY SIZE
002930                  INTO WS-ID-SALIDA
002940           ADD 1 TO WS-IDS-GENERADOS
002950        WHEN 'ADM'
002960           ADD 1 TO WS-MAX-ADM
002970           MOVE WS-MAX-ADM TO WS-NUMERO-EDIT
002980           STRING 'ADM-' DELIMITED BY SIZE
002990                  WS-NUMERO-EDIT DELIMITED BY SIZE
003000                  INTO WS-ID-SALIDA
003010           ADD 1 TO WS-IDS-GENERADOS
003020        WHEN OTHER
003030           DISPLAY '* PREFIJO NO RECONOCIDO EN IDREQ = '
003040                    IDR-PREFIJO
003050           ADD 1 TO WS-PED-RECHAZADOS
003060           GO TO 2100-GENERAR-ID-F
003070     END-EVALUATE
003080
003090     WRITE REG-IDOUT FROM WS-ID-SALIDA
003100     IF FS-IDOUT NOT = '00'
003110        DISPLAY '* ERROR EN GRABAR IDOUT = ' FS-IDOUT
003120        MOVE 9999 TO RETURN-CODE
003130     END-IF.
003140
003150 2100-GENERAR-ID-F. EXIT.
003160
003170*----------------------------------------------------------------
003180 9999-FINAL-I.
003190
003200     CLOSE IDREQ
003210     IF FS-IDREQ IS NOT EQUAL '00'
003220        DISPLAY '* ERROR EN CLOSE IDREQ = ' FS-IDREQ
003230        MOVE 9999 TO RETURN-CODE
003240     END-IF
003250
003260     CLOSE IDOUT
003270     IF FS-IDOUT IS NOT EQUAL '00'
003280        DISPLAY '* ERROR EN CLOSE IDOUT = ' FS-IDOUT
003290        MOVE 9999 TO RETURN-CODE
003300     END-IF
003310
003320     DISPLAY '=============================='
003330     DISPLAY ' FECHA DE PROCESO    : ' WS-FHR-AAAA '/'
003340               WS-FHR-MM '/' WS-FHR-DD
003350     DISPLAY ' IDS EXPLORADOS      : ' WS-IDS-EXPLORADOS
003360     DISPLAY ' PEDIDOS LEIDOS      : ' WS-PED-LEIDOS
003370     DISPLAY ' IDS GENERADOS       : ' WS-IDS-GENERADOS
003380     DISPLAY ' PEDIDOS RECHAZADOS  : ' WS-PED-RECHAZADOS
003390     DISPLAY ' ULTIMO CUST / BE / ADM : ' WS-MAX-CUST '/'
003400               WS-MAX-BE '/' WS-MAX-ADM
003410     DISPLAY ' DUMP CONTADORES (HEX)  : ' WS-TOTALES-BYTES
003420     DISPLAY ' DUMP CORRELATIVOS (HEX): ' WS-MAX-BYTES.
003430
003440 9999-FINAL-F. EXIT.
