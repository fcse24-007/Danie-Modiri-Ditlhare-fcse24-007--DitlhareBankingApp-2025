000010******************************************************************
000020* DCLGEN TABLE(KC02803.TBCTACCT)                                 *
000030*        LIBRARY(USUARIO.BANCO01.DCLGEN(TBCTACCT))               *
000040*        ACTION(REPLACE)                                         *
000050*        LANGUAGE(COBOL)                                         *
000060*        NAMES(ACT-)                                             *
000070*        QUOTE                                                   *
000080*        COLSUFFIX(YES)                                          *
000090* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000100*                                                                *
000110* MANTENIMIENTO                                                  *
000120* 1991-03-14 RQC  ALTA INICIAL - CUENTAS DE AHORRO Y CORRIENTE   *
000130* 1993-08-02 RQC  TCK-0341 SE AGREGA TIPO INVESTMENT (PLAZO FIJO)*TCK0341 
000140* 1994-06-15 HGN  TCK-0358 SE AGREGA TASA Y FECHA ULT. INTERES   *TCK0358 
000150*                 PARA EL MOTOR DE LIQUIDACION DE INTERESES     *
000160* 1996-11-20 HGN  TCK-0602 CAMPOS DE EMPLEADOR PARA CTA CORRIENTE*TCK0602 
000170* 1999-01-11 MOL  Y2K - FECHAS PASAN DE AAMMDD A CCYYMMDD (9(8)) *
000180* 2003-05-06 HGN  TCK-0918 SE AGREGA REDEFINICION ACTR PARA EL   *TCK0918 
000190*                 PREAVISO DE RETIRO EN PLAZO FIJO              *
000200******************************************************************
000210     EXEC SQL DECLARE KC02803.TBCTACCT TABLE
000220     ( NUMERO                         CHAR(20)  NOT NULL,
000230       TIPO                           CHAR(10)  NOT NULL,
000240       SALDO                          DECIMAL(13,2) NOT NULL,
000250       FECALTA                        DECIMAL(8,0)  NOT NULL,
000260       FECAPERT                       DECIMAL(8,0)  NOT NULL,
000270       CLIENTE                        CHAR(10)  NOT NULL,
000280       ESTADO                         CHAR(10)  NOT NULL,
000290       TASAINT                        DECIMAL(5,4)  NOT NULL,
000300       FECULTINT                      DECIMAL(8,0)  NOT NULL,
000310       EMPLNOM                        CHAR(40)  NOT NULL,
000320       EMPLDIR                        CHAR(60)  NOT NULL,
000330       EMPLSW                         CHAR(1)   NOT NULL
000340     ) END-EXEC.
000350******************************************************************
000360* COBOL DECLARATION FOR TABLE KC02803.TBCTACCT                  *
000370******************************************************************
000380 01  DCLTBCTACT.
000390* NUMERO DE CUENTA - CLAVE UNICA - "ACCnnnnnnnnnnnnnn_ss"
000400     10 ACT-NUMERO         PIC X(20).            *> NUMERO
000410* TIPO = SAVINGS / CHEQUE / INVESTMENT
000420     10 ACT-TIPO           PIC X(10).             *> TIPO
000430* SALDO NUNCA NEGATIVO - VER REGLAS DE NEGOCIO EN PGMTRCAF
000440     10 ACT-SALDO          PIC S9(11)V99 USAGE COMP-3. *> SALDO
000450     10 ACT-FEC-ALTA       PIC 9(8).             *> FECALTA
000460     10 ACT-FEC-APERT      PIC 9(8).             *> FECAPERT
000470* CLIENTE = CLAVE FORANEA A DCLTBCTCLI (CPCTCLI)
000480     10 ACT-CLIENTE        PIC X(10).             *> CLIENTE
000490* ESTADO = ACTIVE / SUSPENDED / CLOSED
000500     10 ACT-ESTADO         PIC X(10).             *> ESTADO
000510* TASAINT = TASA ANUAL EXPRESADA COMO FRACCION (0,0250 = 2,5%)
000520* CERO PARA CUENTAS CORRIENTES (NO GENERAN INTERES)
000530     10 ACT-TASA-INT       PIC S9(1)V9(4) USAGE COMP-3. *> TASAINT
000540     10 ACT-FEC-ULT-INT    PIC 9(8).             *> FECULTINT
000550* CAMPOS SOLO VALIDOS PARA ACT-TIPO = CHEQUE
000560     10 ACT-EMPLEADOR-NOM  PIC X(40).             *> EMPLNOM
000570     10 ACT-EMPLEADOR-DIR  PIC X(60).             *> EMPLDIR
000580     10 ACT-EMPLEADO-SW    PIC X(1).              *> EMPLSW
000590         88 ACT-EMPLEADO-SI              VALUE 'Y'.
000600         88 ACT-EMPLEADO-NO              VALUE 'N'.
000610     10 FILLER             PIC X(09).
000620******************************************************************
000630* REDEFINICION DE ACT-FEC-APERT PARA LA REGLA DE LOS 30 DIAS DE  *
000640* AVISO EN RETIROS DE PLAZO FIJO (PGMTRCAF, PARRAFO 2420)        *
000650******************************************************************
000660 01  DCLTBCTACT-R1 REDEFINES DCLTBCTACT.
000670     10  FILLER             PIC X(30).
000680     10  ACTR-FEC-APERT.
000690         15  ACTR-APERT-AAAA    PIC 9(4).
000700         15  ACTR-APERT-MM      PIC 9(2).
000710         15  ACTR-APERT-DD      PIC 9(2).
000720     10  FILLER             PIC X(69).
000730******************************************************************
000740* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 12      *
000750******************************************************************
