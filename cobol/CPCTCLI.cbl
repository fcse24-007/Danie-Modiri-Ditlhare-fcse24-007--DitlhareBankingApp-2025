000010******************************************************************
000020* DCLGEN TABLE(KC02803.TBCTCLI)                                  *
000030*        LIBRARY(USUARIO.BANCO01.DCLGEN(TBCTCLI))                *
000040*        ACTION(REPLACE)                                         *
000050*        LANGUAGE(COBOL)                                         *
000060*        NAMES(CLI-)                                             *
000070*        QUOTE                                                   *
000080*        COLSUFFIX(YES)                                          *
000090* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000100*                                                                *
000110* MANTENIMIENTO                                                  *
000120* 1991-03-14 RQC  ALTA INICIAL                                   *
000130* 1997-06-30 HGN  TCK-0710 SE AGREGA CLI-TIPO (INDIVIDUAL/BUSI.) *TCK0710 
000140******************************************************************
000150     EXEC SQL DECLARE KC02803.TBCTCLI TABLE
000160     ( ID                             CHAR(10) NOT NULL,
000170       USUARIO                        CHAR(10) NOT NULL,
000180       NOMBRE                         CHAR(30) NOT NULL,
000190       APELLIDO                       CHAR(30) NOT NULL,
000200       DOMICILIO                      CHAR(60) NOT NULL,
000210       TELEFONO                       CHAR(20) NOT NULL,
000220       EMAIL                          CHAR(50) NOT NULL,
000230       TIPO                           CHAR(12) NOT NULL
000240     ) END-EXEC.
000250******************************************************************
000260* COBOL DECLARATION FOR TABLE KC02803.TBCTCLI                   *
000270******************************************************************
000280 01  DCLTBCTCLI.
000290* ID DE CLIENTE - CLAVE UNICA - FORMATO "CUST-nnn"
000300     10 CLI-ID              PIC X(10).            *> ID
000310     10 CLI-USUARIO         PIC X(10).            *> USUARIO
000320     10 CLI-NOMBRE          PIC X(30).             *> NOMBRE
000330     10 CLI-APELLIDO        PIC X(30).             *> APELLIDO
000340     10 CLI-DOMICILIO       PIC X(60).             *> DOMICILIO
000350     10 CLI-TELEFONO        PIC X(20).             *> TELEFONO
000360* DEBE CONTENER '@' - VALIDADO EN LA CAPA DE ALTA DE CLIENTES
000370     10 CLI-EMAIL           PIC X(50).             *> EMAIL
000380* TIPO = INDIVIDUAL / BUSINESS
000390     10 CLI-TIPO            PIC X(12).             *> TIPO
000400     10 FILLER              PIC X(08).
000410******************************************************************
000420* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8       *
000430******************************************************************
