000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMINCAF.
000030 AUTHOR. H GUTIERREZ NUNEZ.
000040 INSTALLATION. BANCO01 - DESARROLLO APLICACIONES.
000050 DATE-WRITTEN. 06/15/1994.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO BANCO01.
000080
000090******************************************************************
000100*    PGMINCAF - MOTOR DE LIQUIDACION DE INTERESES                *
000110*    ================================================            *
000120*  - RECORRE TBCTACCT (CURSOR ORDENADO POR TIPO Y NUMERO) PARA
000130*    LAS CUENTAS DE CAJA DE AHORRO Y PLAZO FIJO
000140*  - VERIFICA EL GATE DE DIAS MINIMOS DESDE EL ULTIMO INTERES
000150*  - CALCULA Y POSTEA EL INTERES, GRABA MOVIMIENTO Y AUDITORIA
000160*  - EMITE UN LISTADO DE CORTE DE CONTROL POR TIPO DE CUENTA
000170*                                                                *
000180*  MANTENIMIENTO                                                 *
000190*  ------------------------------------------------------------ *
000200*  06/15/1994 HGN 0359  ALTA INICIAL - SOLO CAJA DE AHORRO        
000210*  02/07/1996 MOL 0072  SE INCLUYE PLAZO FIJO CON GATE DE 90 DIAS 
000220*  08/19/1997 HGN 0094  GRABACION DE AUDITORIA POR CADA INTERES   
000230*                       POSTEADO                                 *
000240*  01/22/1999 MOL 0111  Y2K - CALCULO DE DIAS SOBRE CCYYMMDD      
000250*  07/03/2001 HGN 0125  SE ELIMINA POSTEO DE INTERES CERO - LA    
000260*                       FECHA DE ULTIMO INTERES QUEDA SIN CAMBIOS
000270*  05/14/2004 RVQ 0140  TCK-1291 SE AGREGA EL LISTADO DE CORTE    TCK1291 
000280*                       DE CONTROL POR TIPO DE CUENTA
000290*  08/19/2004 RVQ 0142  TCK-1302 SE AGREGA EXEC SQL INCLUDE SQLCA TCK1302 
000300*                       - SQLCODE SE USABA SIN DECLARAR
000310*  08/19/2004 RVQ 0143  TCK-1303 SE CORRIGEN LOS LARGOS DE        TCK1303 
000320*                       REG-TRANOUT (192) Y REG-AUDITOUT (214)
000330*  08/23/2004 RVQ 0144  TCK-1305 CPAUDLOG AGREGA FILLER DE 1      TCK1305 
000340*                       BYTE - REG-AUDITOUT PASA DE 214 A 215
000350*  09/02/2004 RVQ 0146  TCK-1306 SE AGREGA DISPLAY DE RASTREO     TCK1306 
000360*                       DEL SELLO FECHA/HORA EN ERROR DE GRABACION
000370******************************************************************
000380
000390*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490     SELECT LISTADO  ASSIGN DDLISTA
000500            FILE STATUS IS FS-LISTADO.
000510
000520     SELECT TRANOUT  ASSIGN DDTRNOUT
000530            FILE STATUS IS FS-TRANOUT.
000540
000550     SELECT AUDITOUT ASSIGN DDAUDOUT
000560            FILE STATUS IS FS-AUDITOUT.
000570
000580*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620 FD  LISTADO
000630     BLOCK CONTAINS 0 RECORDS
000640     RECORDING MODE IS F.
000650 01  REG-LISTADO             PIC X(43).
000660
000670 FD  TRANOUT
000680     BLOCK CONTAINS 0 RECORDS
000690     RECORDING MODE IS F.
000700 01  REG-TRANOUT             PIC X(192).
000710
000720 FD  AUDITOUT
000730     BLOCK CONTAINS 0 RECORDS
000740     RECORDING MODE IS F.
000750 01  REG-AUDITOUT            PIC X(215).
000760
000770 WORKING-STORAGE SECTION.
000780*=======================*
000790
000800 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000810
000820*----------- STATUS ARCHIVOS  ----------------------------------
000830 77  FS-LISTADO              PIC XX      VALUE SPACES.
000840 77  FS-TRANOUT              PIC XX      VALUE SPACES.
000850 77  FS-AUDITOUT             PIC XX      VALUE SPACES.
000860
000870 77  WS-STATUS-FIN           PIC X.
000880     88  WS-FIN-LECTURA                      VALUE 'Y'.
000890     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
000900
000910 77  WS-PRIMER-REG           PIC XX      VALUE 'SI'.
000920
000930*----------- CONTADORES (COMP PARA TODO CONTADOR/ACUMULADOR) ----
000940 77  WS-CTA-EXAM             PIC S9(7)     COMP    VALUE ZEROS.
000950 77  WS-CTA-CRED             PIC S9(7)     COMP    VALUE ZEROS.
000960 77  WS-CTA-INT-SUM          PIC S9(11)V99 COMP-3  VALUE ZEROS.
000970 77  WS-TOT-EXAM             PIC S9(7)     COMP    VALUE ZEROS.
000980 77  WS-TOT-CRED             PIC S9(7)     COMP    VALUE ZEROS.
000990 77  WS-TOT-INT-SUM          PIC S9(11)V99 COMP-3  VALUE ZEROS.
001000
001010*----------- CORTE DE CONTROL POR TIPO DE CUENTA ----------------
001020 77  WS-TIPO-ANT             PIC X(10)     VALUE SPACES.
001030
001040*----------- SECUENCIA PARA IDS DE TRANSACCION/AUDITORIA --------
001050 77  WS-SEQ-TRAN             PIC S9(9) COMP  VALUE ZEROS.
001060 77  WS-SEQ-AUD              PIC S9(9) COMP  VALUE ZEROS.
001070 77  WS-SEQ-EDIT             PIC 9(9).
001080
001090*----------- GATE DE DIAS MINIMOS --------------------------------
001100 77  WS-SW-GATE              PIC X(02)   VALUE 'NO'.
001110     88  WS-GATE-CUMPLIDO                VALUE 'SI'.
001120     88  WS-GATE-NO-CUMPLIDO              VALUE 'NO'.
001130 77  WS-DIAS-GATE-SAV        PIC S9(3)  COMP  VALUE 30.
001140 77  WS-DIAS-GATE-INV        PIC S9(3)  COMP  VALUE 90.
001150
001160*----------- FECHA DE PROCESO Y DESGLOSE PARA CALCULO DE DIAS ---
001170 01  WS-FH-FECHA             PIC 9(8).
001180 01  WS-FH-FECHA-R REDEFINES WS-FH-FECHA.
001190     03  WS-FHR-AAAA         PIC 9(4).
001200     03  WS-FHR-MM           PIC 9(2).
001210     03  WS-FHR-DD           PIC 9(2).
001220
001230*    DESGLOSE DE LA FECHA DE ULTIMO INTERES DE LA CUENTA EN CURSO
001240 01  WS-FUI-FECHA            PIC 9(8).
001250 01  WS-FUI-FECHA-R REDEFINES WS-FUI-FECHA.
001260     03  WS-FUI-AAAA         PIC 9(4).
001270     03  WS-FUI-MM           PIC 9(2).
001280     03  WS-FUI-DD           PIC 9(2).
001290
001300*----------- CALCULO DE DIAS TRANSCURRIDOS (SIN FUNCIONES DE   ---
001310*----------- LIBRERIA - VER PARRAFO 2350)                      ---
001320 77  WS-CALC-AAAA            PIC 9(4)     COMP.
001330 77  WS-CALC-MM              PIC 9(2)     COMP.
001340 77  WS-CALC-DD              PIC 9(2)     COMP.
001350 77  WS-CALC-DIAS            PIC S9(9)    COMP.
001360 77  WS-DIAS-ACUM-MES        PIC S9(3)    COMP.
001370 77  WS-DIAS-HOY             PIC S9(9)    COMP.
001380 77  WS-DIAS-ULT-INT         PIC S9(9)    COMP.
001390 77  WS-DIAS-TRANSC          PIC S9(9)    COMP.
001400
001410*----------- CALCULO DE INTERES ----------------------------------
001420 77  WS-INTERES-CALC         PIC S9(9)V99  COMP-3  VALUE ZEROS.
001430
001440*----------- HORA (PARA LOS SELLOS DE TRANOUT/AUDITOUT) ----------
001450 01  WS-FH-HORA               PIC 9(6).
001460 01  WS-FECHA-HORA-14         PIC 9(14).
001470*    DESGLOSE PARA EL DISPLAY DE RASTREO DE ERRORES DE FETCH DEL
001480*    CURSORINT (PARRAFO 5100 - TCK-1306).
001490 01  WS-FECHA-HORA-DESGLOSE REDEFINES WS-FECHA-HORA-14.
001500     03  WS-FHD-CCYYMMDD      PIC 9(8).
001510     03  WS-FHD-HHMMSS        PIC 9(6).
001520
001530*----------- SQL ---------------------------------------------
001540 77  WS-SQLCODE               PIC +++999  USAGE DISPLAY VALUE ZERO.
001550
001560*---- SQLCA COMMUNICATION AREA CON EL DB2  ---------------
001570     EXEC SQL INCLUDE SQLCA END-EXEC.
001580
001590*----------- AREA DE TRABAJO PARA LA CUENTA EN CURSO -------------
001600 01  WS-CTA-ACTUAL.
001610     COPY CPCTACT.
001620
001630*----------- AREA DE TRABAJO PARA EL MOVIMIENTO A GRABAR ---------
001640 01  WS-TRNLOG.
001650     COPY CPTRNLOG.
001660
001670*----------- AREA DE TRABAJO PARA LA AUDITORIA A GRABAR ----------
001680 01  WS-AUDLOG.
001690     COPY CPAUDLOG.
001700
001710*----------- LINEA DE CORTE DE CONTROL DEL LISTADO ---------------
001720*    ANCHO SEGUN EL LAYOUT DEL REPORTE: TIPO(12) EXAMIN(08)
001730*    CREDIT(08) INTERES(15) = 43 POSICIONES.
001740 01  IMP-LINEA-CORTE.
001750     03  IMP-TIPO-CTA         PIC X(12).
001760     03  IMP-CTAS-EXAM        PIC ZZZZZZZ9.
001770     03  IMP-CTAS-CRED        PIC ZZZZZZZ9.
001780     03  IMP-INT-POSTADO      PIC Z(11)9.99.
001790
001800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001810
001820*//////////////// CURSOR DE CUENTAS QUE GENERAN INTERES /////////
001830     EXEC SQL
001840        DECLARE CURSORINT CURSOR FOR
001850           SELECT NUMERO, TIPO, SALDO, FECALTA, FECAPERT,
001860                  CLIENTE, ESTADO, TASAINT, FECULTINT,
001870                  EMPLNOM, EMPLDIR, EMPLSW
001880           FROM   KC02803.TBCTACCT
001890           WHERE  TIPO = 'SAVINGS' OR TIPO = 'INVESTMENT'
001900           ORDER BY TIPO, NUMERO
001910     END-EXEC.
001920
001930*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001940 PROCEDURE DIVISION.
001950
001960 MAIN-PROGRAM-I.
001970
001980     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
001990     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
002000                             UNTIL WS-FIN-LECTURA.
002010     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
002020
002030 MAIN-PROGRAM-F. GOBACK.
002040
002050*----------------------------------------------------------------
002060 1000-INICIO-I.
002070
002080     SET WS-NO-FIN-LECTURA TO TRUE
002090     ACCEPT WS-FH-FECHA FROM DATE YYYYMMDD
002100
002110     OPEN OUTPUT LISTADO
002120     IF FS-LISTADO IS NOT EQUAL '00'
002130        DISPLAY '* ERROR EN OPEN LISTADO  = ' FS-LISTADO
002140        MOVE 9999 TO RETURN-CODE
002150        SET  WS-FIN-LECTURA TO TRUE
002160     END-IF
002170
002180     OPEN EXTEND TRANOUT
002190     IF FS-TRANOUT IS NOT EQUAL '00'
002200        DISPLAY '* ERROR EN OPEN TRANOUT  = ' FS-TRANOUT
002210        MOVE 9999 TO RETURN-CODE
002220        SET  WS-FIN-LECTURA TO TRUE
002230     END-IF
002240
002250     OPEN EXTEND AUDITOUT
002260     IF FS-AUDITOUT IS NOT EQUAL '00'
002270        DISPLAY '* ERROR EN OPEN AUDITOUT = ' FS-AUDITOUT
002280        MOVE 9999 TO RETURN-CODE
002290        SET  WS-FIN-LECTURA TO TRUE
002300     END-IF
002310
002320     IF NOT WS-FIN-LECTURA
002330        EXEC SQL OPEN CURSORINT END-EXEC
002340        IF SQLCODE NOT EQUAL ZEROS
002350           MOVE SQLCODE TO WS-SQLCODE
002360           DISPLAY '* ERROR OPEN CURSORINT  = ' WS-SQLCODE
002370           MOVE 9999 TO RETURN-CODE
002380           SET WS-FIN-LECTURA TO TRUE
002390        END-IF
002400     END-IF
002410
002420     IF NOT WS-FIN-LECTURA
002430        PERFORM 4000-LEER-FETCH-I THRU 4000-LEER-FETCH-F
002440     END-IF.
002450
002460 1000-INICIO-F. EXIT.
002470
002480*----------------------------------------------------------------
002490 2000-PROCESO-I.
002500
002510     IF WS-PRIMER-REG EQUAL 'SI'
002520        MOVE 'NO'      TO WS-PRIMER-REG
002530        MOVE ACT-TIPO  TO WS-TIPO-ANT
002540        PERFORM 2100-PROCESAR-CUENTA-I
002550           THRU 2100-PROCESAR-CUENTA-F
002560     ELSE
002570        PERFORM 4000-LEER-FETCH-I THRU 4000-LEER-FETCH-F
002580        IF WS-FIN-LECTURA
002590           PERFORM 2500-CORTE-TIPO-I THRU 2500-CORTE-TIPO-F
002600        ELSE
002610           IF ACT-TIPO NOT EQUAL WS-TIPO-ANT
002620              PERFORM 2500-CORTE-TIPO-I THRU 2500-CORTE-TIPO-F
002630              MOVE ACT-TIPO TO WS-TIPO-ANT
002640           END-IF
002650           PERFORM 2100-PROCESAR-CUENTA-I
002660              THRU 2100-PROCESAR-CUENTA-F
002670        END-IF
002680     END-IF.
002690
002700 2000-PROCESO-F. EXIT.
002710
002720*----------------------------------------------------------------
002730*    REGLA: SOLO CUENTAS ACTIVAS ENTRAN AL CALCULO; SI NO CUMPLE
002740*    EL GATE DE DIAS MINIMOS, LA CUENTA QUEDA CONTADA COMO
002750*    EXAMINADA PERO NO CREDITADA.
002760*----------------------------------------------------------------
002770 2100-PROCESAR-CUENTA-I.
002780
002790     ADD 1 TO WS-CTA-EXAM
002800
002810     IF ACT-ESTADO EQUAL 'ACTIVE'
002820        PERFORM 2200-CALC-DIAS-I    THRU 2200-CALC-DIAS-F
002830        PERFORM 2300-VERIF-GATE-I   THRU 2300-VERIF-GATE-F
002840        IF WS-GATE-CUMPLIDO
002850           PERFORM 2400-CALC-INTERES-I
002860              THRU 2400-CALC-INTERES-F
002870           IF WS-INTERES-CALC > ZEROS
002880              PERFORM 2450-POSTAR-INTERES-I
002890                 THRU 2450-POSTAR-INTERES-F
002900           END-IF
002910        END-IF
002920     END-IF.
002930
002940 2100-PROCESAR-CUENTA-F. EXIT.
002950
002960*----------------------------------------------------------------
002970 2200-CALC-DIAS-I.
002980
002990     MOVE ACT-FEC-ULT-INT TO WS-FUI-FECHA
003000
003010     MOVE WS-FHR-AAAA     TO WS-CALC-AAAA
003020     MOVE WS-FHR-MM       TO WS-CALC-MM
003030     MOVE WS-FHR-DD       TO WS-CALC-DD
003040     PERFORM 2350-CALC-DIAS-JULIANO-I
003050        THRU 2350-CALC-DIAS-JULIANO-F
003060     MOVE WS-CALC-DIAS    TO WS-DIAS-HOY
003070
003080     MOVE WS-FUI-AAAA     TO WS-CALC-AAAA
003090     MOVE WS-FUI-MM       TO WS-CALC-MM
003100     MOVE WS-FUI-DD       TO WS-CALC-DD
003110     PERFORM 2350-CALC-DIAS-JULIANO-I
003120        THRU 2350-CALC-DIAS-JULIANO-F
003130     MOVE WS-CALC-DIAS    TO WS-DIAS-ULT-INT
003140
003150     SUBTRACT WS-DIAS-ULT-INT FROM WS-DIAS-HOY
003160              GIVING WS-DIAS-TRANSC.
003170
003180 2200-CALC-DIAS-F. EXIT.
003190
003200*----------------------------------------------------------------
003210 2300-VERIF-GATE-I.
003220
003230     MOVE 'NO' TO WS-SW-GATE
003240
003250     EVALUATE ACT-TIPO
003260        WHEN 'SAVINGS'
003270           IF WS-DIAS-TRANSC >= WS-DIAS-GATE-SAV
003280              MOVE 'SI' TO WS-SW-GATE
003290           END-IF
003300        WHEN 'INVESTMENT'
003310           IF WS-DIAS-TRANSC >= WS-DIAS-GATE-INV
003320              MOVE 'SI' TO WS-SW-GATE
003330           END-IF
003340     END-EVALUATE.
003350
003360 2300-VERIF-GATE-F. EXIT.
003370
003380*----------------------------------------------------------------
003390*    CONVIERTE WS-CALC-AAAA/MM/DD EN UN NUMERO DE DIAS APROXIMADO
003400*    DESDE UN ORIGEN COMUN (365 DIAS POR ANO + 1 DIA CADA 4 ANOS
003410*    MAS DIAS ACUMULADOS DEL MES). ALCANZA PARA MEDIR TRAMOS DE
003420*    30/90 DIAS COMO LOS QUE USA ESTE PROGRAMA - NO ES UN
003430*    CALENDARIO JULIANO EXACTO.
003440*----------------------------------------------------------------
003450 2350-CALC-DIAS-JULIANO-I.
003460
003470     EVALUATE WS-CALC-MM
003480        WHEN 1  MOVE 0   TO WS-DIAS-ACUM-MES
003490        WHEN 2  MOVE 31  TO WS-DIAS-ACUM-MES
003500        WHEN 3  MOVE 59  TO WS-DIAS-ACUM-MES
003510        WHEN 4  MOVE 90  TO WS-DIAS-ACUM-MES
003520        WHEN 5  MOVE 120 TO WS-DIAS-ACUM-MES
003530        WHEN 6  MOVE 151 TO WS-DIAS-ACUM-MES
003540        WHEN 7  MOVE 181 TO WS-DIAS-ACUM-MES
003550        WHEN 8  MOVE 212 TO WS-DIAS-ACUM-MES
003560        WHEN 9  MOVE 243 TO WS-DIAS-ACUM-MES
003570        WHEN 10 MOVE 273 TO WS-DIAS-ACUM-MES
003580        WHEN 11 MOVE 304 TO WS-DIAS-ACUM-MES
003590        WHEN 12 MOVE 334 TO WS-DIAS-ACUM-MES
003600     END-EVALUATE
003610
003620     COMPUTE WS-CALC-DIAS =
003630             (WS-CALC-AAAA * 365) + (WS-CALC-AAAA / 4)
003640             + WS-DIAS-ACUM-MES + WS-CALC-DD.
003650
003660 2350-CALC-DIAS-JULIANO-F. EXIT.
003670
003680*----------------------------------------------------------------
003690*    INTERES = SALDO X (TASA ANUAL / 365) X DIAS TRANSCURRIDOS,
003700*    REDONDEADO A 2 DECIMALES.
003710*----------------------------------------------------------------
003720 2400-CALC-INTERES-I.
003730
003740     COMPUTE WS-INTERES-CALC ROUNDED =
003750             ACT-SALDO * (ACT-TASA-INT / 365) * WS-DIAS-TRANSC.
003760
003770 2400-CALC-INTERES-F. EXIT.
003780
003790*----------------------------------------------------------------
003800 2450-POSTAR-INTERES-I.
003810
003820     ADD WS-INTERES-CALC  TO ACT-SALDO
003830     MOVE WS-FH-FECHA     TO ACT-FEC-ULT-INT
003840
003850     EXEC SQL
003860        UPDATE KC02803.TBCTACCT
003870           SET SALDO = :ACT-SALDO,
003880               FECULTINT = :ACT-FEC-ULT-INT
003890         WHERE NUMERO = :ACT-NUMERO
003900     END-EXEC
003910
003920     PERFORM 2650-GRABAR-TRANSACCION-I
003930        THRU 2650-GRABAR-TRANSACCION-F
003940     PERFORM 2900-GRABAR-AUDITORIA-I
003950        THRU 2900-GRABAR-AUDITORIA-F
003960
003970     ADD 1              TO WS-CTA-CRED
003980     ADD WS-INTERES-CALC TO WS-CTA-INT-SUM.
003990
004000 2450-POSTAR-INTERES-F. EXIT.
004010
004020*----------------------------------------------------------------
004030*    IMPRIME LA LINEA DE CORTE DEL TIPO DE CUENTA QUE TERMINA Y
004040*    SUMA SUS ACUMULADORES AL TOTAL GENERAL. SI YA NO HAY MAS
004050*    CUENTAS, IMPRIME TAMBIEN LA LINEA DE TOTAL GENERAL.
004060*----------------------------------------------------------------
004070 2500-CORTE-TIPO-I.
004080
004090     MOVE WS-TIPO-ANT     TO IMP-TIPO-CTA
004100     MOVE WS-CTA-EXAM     TO IMP-CTAS-EXAM
004110     MOVE WS-CTA-CRED     TO IMP-CTAS-CRED
004120     MOVE WS-CTA-INT-SUM  TO IMP-INT-POSTADO
004130
004140     WRITE REG-LISTADO FROM IMP-LINEA-CORTE
004150     IF FS-LISTADO NOT = '00'
004160        DISPLAY '* ERROR EN GRABAR LISTADO = ' FS-LISTADO
004170        MOVE 9999 TO RETURN-CODE
004180     END-IF
004190
004200     ADD WS-CTA-EXAM     TO WS-TOT-EXAM
004210     ADD WS-CTA-CRED     TO WS-TOT-CRED
004220     ADD WS-CTA-INT-SUM  TO WS-TOT-INT-SUM
004230     MOVE ZEROS TO WS-CTA-EXAM WS-CTA-CRED WS-CTA-INT-SUM
004240
004250     IF WS-FIN-LECTURA
004260        PERFORM 2600-CORTE-TOTAL-I THRU 2600-CORTE-TOTAL-F
004270     END-IF.
004280
004290 2500-CORTE-TIPO-F. EXIT.
004300
004310*----------------------------------------------------------------
004320 2600-CORTE-TOTAL-I.
004330
004340     MOVE 'TOTAL'         TO IMP-TIPO-CTA
004350     MOVE WS-TOT-EXAM     TO IMP-CTAS-EXAM
004360     MOVE WS-TOT-CRED     TO IMP-CTAS-CRED
004370     MOVE WS-TOT-INT-SUM  TO IMP-INT-POSTADO
004380
004390     WRITE REG-LISTADO FROM IMP-LINEA-CORTE
004400     IF FS-LISTADO NOT = '00'
004410        DISPLAY '* ERROR EN GRABAR LISTADO = ' FS-LISTADO
004420        MOVE 9999 TO RETURN-CODE
004430     END-IF.
004440
004450 2600-CORTE-TOTAL-F. EXIT.
004460
004470*----------------------------------------------------------------
004480 2650-GRABAR-TRANSACCION-I.
004490
004500     ADD 1 TO WS-SEQ-TRAN
004510     MOVE WS-SEQ-TRAN     TO WS-SEQ-EDIT
004520     ACCEPT WS-FH-HORA    FROM TIME
004530     MOVE WS-FH-FECHA     TO WS-FECHA-HORA-14(1:8)
004540     MOVE WS-FH-HORA      TO WS-FECHA-HORA-14(9:6)
004550
004560     MOVE SPACES          TO WS-TRNLOG
004570     STRING 'TXN' DELIMITED BY SIZE
004580            WS-FECHA-HORA-14 DELIMITED BY SIZE
004590            '_' DELIMITED BY SIZE
004600            WS-SEQ-EDIT DELIMITED BY SIZE
004610            INTO TRN-ID
004620     MOVE 'INTEREST_PAYMENT'    TO TRN-TIPO
004630     MOVE WS-INTERES-CALC       TO TRN-IMPORTE
004640     MOVE WS-FECHA-HORA-14      TO TRN-FEC-HORA
004650     MOVE 'PGMINCAF POSTEO DE INTERES' TO TRN-DESCRIPCION
004660     MOVE ACT-NUMERO            TO TRN-NRO-CUENTA
004670
004680     WRITE REG-TRANOUT FROM WS-TRNLOG
004690     IF FS-TRANOUT NOT = '00'
004700        DISPLAY '* ERROR EN GRABAR TRANOUT = ' FS-TRANOUT
004710        DISPLAY '* SELLO CCYYMMDD/HHMMSS = ' WS-FHD-CCYYMMDD
004720                '/' WS-FHD-HHMMSS
004730        MOVE 9999 TO RETURN-CODE
004740     END-IF.
004750
004760 2650-GRABAR-TRANSACCION-F. EXIT.
004770
004780*----------------------------------------------------------------
004790 2900-GRABAR-AUDITORIA-I.
004800
004810     ADD 1 TO WS-SEQ-AUD
004820     MOVE WS-SEQ-AUD       TO WS-SEQ-EDIT
004830
004840     MOVE SPACES           TO WS-AUDLOG
004850     STRING 'AUDIT_' DELIMITED BY SIZE
004860            WS-FECHA-HORA-14 DELIMITED BY SIZE
004870            '_' DELIMITED BY SIZE
004880            WS-SEQ-EDIT DELIMITED BY SIZE
004890            INTO AUD-ID
004900     MOVE 'INTEREST_PAYMENT'  TO AUD-ACCION
004910     MOVE WS-FECHA-HORA-14    TO AUD-FEC-HORA
004920     MOVE 'SYS-INCAF'         TO AUD-USUARIO
004930     STRING 'INTERES POSTEADO SOBRE LA CUENTA ' DELIMITED BY SIZE
004940            ACT-NUMERO        DELIMITED BY SIZE
004950            INTO AUD-DETALLE
004960
004970     WRITE REG-AUDITOUT FROM WS-AUDLOG
004980     IF FS-AUDITOUT NOT = '00'
004990        DISPLAY '* ERROR EN GRABAR AUDITOUT = ' FS-AUDITOUT
005000        MOVE 9999 TO RETURN-CODE
005010     END-IF.
005020
005030 2900-GRABAR-AUDITORIA-F. EXIT.
005040
005050*----------------------------------------------------------------
005060 4000-LEER-FETCH-I.
005070
005080     EXEC SQL
005090        FETCH CURSORINT
005100          INTO :ACT-NUMERO,      :ACT-TIPO,
005110               :ACT-SALDO,       :ACT-FEC-ALTA,
005120               :ACT-FEC-APERT,   :ACT-CLIENTE,
005130               :ACT-ESTADO,      :ACT-TASA-INT,
005140               :ACT-FEC-ULT-INT, :ACT-EMPLEADOR-NOM,
005150               :ACT-EMPLEADOR-DIR, :ACT-EMPLEADO-SW
005160     END-EXEC
005170
005180     EVALUATE SQLCODE
005190        WHEN ZEROS
005200           CONTINUE
005210        WHEN +100
005220           SET WS-FIN-LECTURA TO TRUE
005230        WHEN OTHER
005240           MOVE SQLCODE TO WS-SQLCODE
005250           DISPLAY '* ERROR FETCH CURSORINT = ' WS-SQLCODE
005260           MOVE 9999 TO RETURN-CODE
005270           SET WS-FIN-LECTURA TO TRUE
005280     END-EVALUATE.
005290
005300 4000-LEER-FETCH-F. EXIT.
005310
005320*----------------------------------------------------------------
005330 9999-FINAL-I.
005340
005350     EXEC SQL CLOSE CURSORINT END-EXEC
005360
005370     CLOSE LISTADO
005380     IF FS-LISTADO IS NOT EQUAL '00'
005390        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
005400        MOVE 9999 TO RETURN-CODE
005410     END-IF
005420
005430     CLOSE TRANOUT
005440     IF FS-TRANOUT IS NOT EQUAL '00'
005450        DISPLAY '* ERROR EN CLOSE TRANOUT = ' FS-TRANOUT
005460        MOVE 9999 TO RETURN-CODE
005470     END-IF
005480
005490     CLOSE AUDITOUT
005500     IF FS-AUDITOUT IS NOT EQUAL '00'
005510        DISPLAY '* ERROR EN CLOSE AUDITOUT = ' FS-AUDITOUT
005520        MOVE 9999 TO RETURN-CODE
005530     END-IF
005540
005550     DISPLAY '=============================='
005560     DISPLAY ' CUENTAS EXAMINADAS  : ' WS-TOT-EXAM
005570     DISPLAY ' CUENTAS CREDITADAS  : ' WS-TOT-CRED.
005580
005590 9999-FINAL-F. EXIT.
