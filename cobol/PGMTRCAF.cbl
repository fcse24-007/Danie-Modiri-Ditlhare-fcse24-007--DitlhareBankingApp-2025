000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMTRCAF.
000030 AUTHOR. R QUISPE CONDORI.
000040 INSTALLATION. BANCO01 - DESARROLLO APLICACIONES.
000050 DATE-WRITTEN. 02/18/1994.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO BANCO01.
000080
000090******************************************************************
000100*    PGMTRCAF - MOTOR DE PROCESO DE TRANSACCIONES               *
000110*    =============================================               *
000120*  - LEE PEDIDOS DE TRANSACCION (DEPOSITO/RETIRO/TRANSFERENCIA)  *
000130*  - BUSCA LA CUENTA EN TBCTACCT POR NUMERO DE CUENTA            *
000140*  - APLICA LA REGLA SEGUN TIPO DE CUENTA Y TIPO DE MOVIMIENTO   *
000150*  - REGRABA EL SALDO, GRABA EL MOVIMIENTO Y LA AUDITORIA        *
000160*                                                                *
000170*  MANTENIMIENTO                                                 *
000180*  ------------------------------------------------------------ *
000190*  02/18/1994 RQC 0000  ALTA INICIAL - DEPOSITO Y RETIRO SIMPLE  *
000200*  06/02/1994 RQC 0011  SE AGREGA VALIDACION DE MONTO NUMERICO   *
000210*  11/09/1994 HGN 0027  TRANSFERENCIA INTERNA ENTRE CUENTAS      *
000220*  04/30/1995 HGN 0044  REGLA DE SALDO MINIMO EN CAJA DE AHORRO  *
000230*                       PARA TRANSFERENCIAS SALIENTES (500.00)   *
000240*  09/12/1995 MOL 0058  RETIRO YA NO SE PERMITE EN CAJA AHORRO,  *
000250*                       SOLO TRANSFERENCIA SALIENTE              *
000260*  02/07/1996 MOL 0071  RETIRO DE PLAZO FIJO CON PREAVISO DE 30  *
000270*                       DIAS DESDE LA FECHA DE APERTURA          *
000280*  08/19/1997 HGN 0093  GRABACION DE AUDITORIA EN CADA RECHAZO   *
000290*  01/22/1999 MOL 0110  Y2K - FECHAS DE APERTURA A CCYYMMDD,     *
000300*                       AJUSTE DEL CALCULO DE DIAS DE PREAVISO   *
000310*  07/03/2001 HGN 0124  SE ELIMINA POSTEO PARCIAL: SI FALLA UNA  *
000320*                       PATA DE LA TRANSFERENCIA NO SE GRABA     *
000330*                       NINGUNA                                  *
000340*  05/14/2004 RVQ 0139  TCK-1290 SE INCLUYE TRANSFER_EXTERNAL EN *TCK1290 
000350*                       LA VALIDACION DE ENTRADA                 *
000360*  08/19/2004 RVQ 0142  TCK-1302 SE AGREGA EXEC SQL INCLUDE SQLCA*TCK1302 
000370*                       - SQLCODE SE USABA SIN DECLARAR EN LA    *
000380*                       WORKING-STORAGE                          *
000390*  08/19/2004 RVQ 0143  TCK-1303 SE CORRIGEN LOS LARGOS DE       *TCK1303 
000400*                       REG-TRANOUT (192) Y REG-AUDITOUT (214)   *
000410*  08/23/2004 RVQ 0144  TCK-1305 CPAUDLOG AGREGA FILLER DE 1     *TCK1305 
000420*                       BYTE - REG-AUDITOUT PASA DE 214 A 215    *
000430*  09/02/2004 RVQ 0146  TCK-1306 SE AGREGA DISPLAY DE RASTREO    *TCK1306 
000440*                       DEL IMPORTE RECHAZADO POR NO NUMERICO    *
000450*  09/16/2004 RVQ 0148  TCK-1307 LA TRANSFERENCIA ACREDITABA LA  *TCK1307 
000460*                       CUENTA DESTINO AUNQUE SUSPENDIDA         *
000470*                       O CERRADA - SE AGREGA EL CHEQUEO DE      *
000480*                       ESTADO ACTIVE ANTES DE REGRABAR EL ORIGEN*
000490*  09/16/2004 RVQ 0149  TCK-1308 EL DEPOSITO GRABABA LA AUDITORIA*TCK1308 
000500*                       CON AUD-ACCION = 'DEPOSIT' SIEMPRE - SE  *
000510*                       DISTINGUE DEPOSIT_SUCCESS/DEPOSIT_FAILED *
000520*  09/23/2004 RVQ 0151  TCK-1310 REG-TRANREQ ESTABA EN X(75) Y EL*TCK1310 
000530*                       PEDIDO REAL MIDE 81 - SE PERDIAN LOS     *
000540*                       ULTIMOS 6 BYTES DE PED-USUARIO EN CADA   *
000550*                       LECTURA - SE ENSANCHA A X(81)            *
000560*  09/23/2004 RVQ 0152  TCK-1311 LA PATA ORIGEN DE UNA TRANSFEREN*TCK1311 
000570*                       CIA GRABABA TRN-TIPO CON EL TIPO DE      *
000580*                       PEDIDO - SE FIJA EL LITERAL              *
000590*                       TRANSFER_INTERNAL, SEGUN REGLA DE NEGOCIO*
000600*  09/23/2004 RVQ 0153  TCK-1312 AUDITORIA DE TRANSFERENCIA USABA*TCK1312 
000610*                       EL TIPO DE PEDIDO CRUDO EN AUD-ACCION -  *
000620*                       SE FIJA EL LITERAL TRANSFER              *
000630******************************************************************
000640
000650*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740
000750     SELECT TRANREQ  ASSIGN DDENTRA
000760            FILE STATUS IS FS-TRANREQ.
000770
000780     SELECT TRANOUT  ASSIGN DDTRNOUT
000790            FILE STATUS IS FS-TRANOUT.
000800
000810     SELECT AUDITOUT ASSIGN DDAUDOUT
000820            FILE STATUS IS FS-AUDITOUT.
000830
000840*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880 FD  TRANREQ
000890     BLOCK CONTAINS 0 RECORDS
000900     RECORDING MODE IS F.
000910 01  REG-TRANREQ            PIC X(81).
000920
000930 FD  TRANOUT
000940     BLOCK CONTAINS 0 RECORDS
000950     RECORDING MODE IS F.
000960 01  REG-TRANOUT            PIC X(192).
000970
000980 FD  AUDITOUT
000990     BLOCK CONTAINS 0 RECORDS
001000     RECORDING MODE IS F.
001010 01  REG-AUDITOUT           PIC X(215).
001020
001030 WORKING-STORAGE SECTION.
001040*=======================*
001050
001060 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001070
001080*----------- STATUS ARCHIVOS  ----------------------------------
001090 77  FS-TRANREQ              PIC XX      VALUE SPACES.
001100 77  FS-TRANOUT              PIC XX      VALUE SPACES.
001110 77  FS-AUDITOUT             PIC XX      VALUE SPACES.
001120
001130 77  WS-STATUS-FIN           PIC X.
001140     88  WS-FIN-LECTURA                      VALUE 'Y'.
001150     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
001160
001170*----------- CONTADORES (COMP PARA TODO CONTADOR/ACUMULADOR) ----
001180 77  WS-TRAN-LEIDAS          PIC S9(7) COMP  VALUE ZEROS.
001190 77  WS-TRAN-ACEPTADAS       PIC S9(7) COMP  VALUE ZEROS.
001200 77  WS-TRAN-RECHAZADAS      PIC S9(7) COMP  VALUE ZEROS.
001210 77  WS-TRAN-EDIT            PIC ZZZ,ZZ9.
001220
001230*----------- SECUENCIA PARA IDS DE TRANSACCION/AUDITORIA --------
001240 77  WS-SEQ-TRAN             PIC S9(9) COMP  VALUE ZEROS.
001250 77  WS-SEQ-AUD              PIC S9(9) COMP  VALUE ZEROS.
001260 77  WS-SEQ-EDIT             PIC 9(9).
001270
001280*----------- VALIDACION / RECHAZO --------------------------------
001290 77  WS-SW-VALIDO            PIC X(02)   VALUE 'SI'.
001300     88  WS-TRAN-ES-VALIDA               VALUE 'SI'.
001310     88  WS-TRAN-ES-INVALIDA             VALUE 'NO'.
001320 77  WS-MOTIVO-RECHAZO       PIC X(60)   VALUE SPACES.
001330 77  WS-ACCION-AUDITORIA     PIC X(30)   VALUE SPACES.
001340
001350*----------- FECHA / HORA DE PROCESO -----------------------------
001360 01  WS-FECHA-HORA-SIST.
001370     03  WS-FH-FECHA         PIC 9(8).
001380*    DESGLOSE DE LA FECHA DE HOY PARA EL CALCULO DE DIAS
001390*    TRANSCURRIDOS DEL PREAVISO DE PLAZO FIJO (PARRAFO 2427).
001400     03  WS-FH-FECHA-R REDEFINES WS-FH-FECHA.
001410         05  WS-FHR-AAAA     PIC 9(4).
001420         05  WS-FHR-MM       PIC 9(2).
001430         05  WS-FHR-DD       PIC 9(2).
001440     03  WS-FH-HORA          PIC 9(6).
001450 01  WS-FECHA-HORA-14        PIC 9(14).
001460*    DESGLOSE DE LA FECHA+HORA DE 14 POSICIONES QUE VA A
001470*    TRN-FEC-HORA / AUD-FEC-HORA (SE USA EN LOS DISPLAY DE
001480*    RASTREO DE INCIDENTES).
001490 01  WS-FECHA-HORA-DESGLOSE REDEFINES WS-FECHA-HORA-14.
001500     03  WS-FHD-CCYYMMDD     PIC 9(8).
001510     03  WS-FHD-HHMMSS       PIC 9(6).
001520
001530*----------- LIMITES / TASAS (VER REGLAS DE NEGOCIO) -------------
001540 77  WS-SALDO-MINIMO         PIC S9(9)V99 COMP-3 VALUE 500.00.
001550 77  WS-DIAS-PREAVISO-INV    PIC S9(3)    COMP   VALUE 30.
001560
001570*----------- CALCULO DE DIAS TRANSCURRIDOS (SIN FUNCIONES DE   ---
001580*----------- LIBRERIA - VER PARRAFO 2427)                      ---
001590 77  WS-CALC-AAAA            PIC 9(4)     COMP.
001600 77  WS-CALC-MM              PIC 9(2)     COMP.
001610 77  WS-CALC-DD              PIC 9(2)     COMP.
001620 77  WS-CALC-DIAS            PIC S9(9)    COMP.
001630 77  WS-DIAS-ACUM-MES        PIC S9(3)    COMP.
001640 77  WS-DIAS-HOY             PIC S9(9)    COMP.
001650 77  WS-DIAS-APERT           PIC S9(9)    COMP.
001660 77  WS-DIAS-TRANSCURRIDOS   PIC S9(9)    COMP.
001670
001680*---- SQLCA COMMUNICATION AREA CON EL DB2  ---------------
001690     EXEC SQL INCLUDE SQLCA END-EXEC.
001700
001710*----------- AREAS DE TRABAJO PARA LA CUENTA ORIGEN Y DESTINO ----
001720*    LA CUENTA DESTINO REUTILIZA EL LAYOUT DE CPCTACT CON UN
001730*    REPLACING DE PREFIJO PARA NO DUPLICAR NOMBRES DE CAMPO.
001740 01  WS-CTA-ORIGEN.
001750     COPY CPCTACT.
001760
001770 01  WS-CTA-DESTINO.
001780     COPY CPCTACT
001790        REPLACING ==DCLTBCTACT== BY ==DCLTBCTACTD==
001800                  ==ACTR-==      BY ==ACTDR-==
001810                  ==ACT-==       BY ==ACTD-==.
001820
001830*----------- AREA DE TRABAJO PARA EL PEDIDO DE TRANSACCION -------
001840*    COPY CPTRANREQ.
001850**************************************
001860*    LAYOUT PEDIDO DE TRANSACCION    *
001870*    LARGO 81 BYTES                  *
001880**************************************
001890 01  WS-PEDIDO-TRAN.
001900* VALIDOS DEPOSIT - WITHDRAWAL - TRANSFER_INTERNAL -
001910*         TRANSFER_EXTERNAL
001920     03  PED-TIPO            PIC X(20)    VALUE SPACES.
001930     03  PED-CUENTA-ORIGEN   PIC X(20)    VALUE SPACES.
001940     03  PED-CUENTA-DESTINO  PIC X(20)    VALUE SPACES.
001950     03  PED-IMPORTE         PIC S9(9)V99 VALUE ZEROS.
001960*    DESGLOSE DEL IMPORTE PARA EL DISPLAY DE RASTREO DE RECHAZOS
001970*    POR IMPORTE NO NUMERICO (PARRAFO 2200 - TCK-1306).
001980     03  PED-IMPORTE-R REDEFINES PED-IMPORTE.
001990         05  PED-IMP-ENTERO  PIC S9(9).
002000         05  PED-IMP-DECIMAL PIC 9(2).
002010     03  PED-USUARIO         PIC X(10)    VALUE SPACES.
002020
002030*----------- AREA DE TRABAJO PARA EL MOVIMIENTO A GRABAR ---------
002040 01  WS-TRNLOG.
002050     COPY CPTRNLOG.
002060
002070*----------- AREA DE TRABAJO PARA LA AUDITORIA A GRABAR ----------
002080 01  WS-AUDLOG.
002090     COPY CPAUDLOG.
002100
002110 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002120
002130*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002140 PROCEDURE DIVISION.
002150
002160 MAIN-PROGRAM-I.
002170
002180     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
002190     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
002200                             UNTIL WS-FIN-LECTURA.
002210     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
002220
002230 MAIN-PROGRAM-F. GOBACK.
002240
002250*----------------------------------------------------------------
002260 1000-INICIO-I.
002270
002280     SET WS-NO-FIN-LECTURA TO TRUE
002290
002300     OPEN INPUT  TRANREQ
002310     IF FS-TRANREQ IS NOT EQUAL '00'
002320        DISPLAY '* ERROR EN OPEN TRANREQ  = ' FS-TRANREQ
002330        MOVE 9999 TO RETURN-CODE
002340        SET  WS-FIN-LECTURA TO TRUE
002350     END-IF
002360
002370     OPEN EXTEND TRANOUT
002380     IF FS-TRANOUT IS NOT EQUAL '00'
002390        DISPLAY '* ERROR EN OPEN TRANOUT  = ' FS-TRANOUT
002400        MOVE 9999 TO RETURN-CODE
002410        SET  WS-FIN-LECTURA TO TRUE
002420     END-IF
002430
002440     OPEN EXTEND AUDITOUT
002450     IF FS-AUDITOUT IS NOT EQUAL '00'
002460        DISPLAY '* ERROR EN OPEN AUDITOUT = ' FS-AUDITOUT
002470        MOVE 9999 TO RETURN-CODE
002480        SET  WS-FIN-LECTURA TO TRUE
002490     END-IF
002500
002510     IF NOT WS-FIN-LECTURA
002520        PERFORM 2100-LEER-I THRU 2100-LEER-F
002530     END-IF.
002540
002550 1000-INICIO-F. EXIT.
002560
002570*----------------------------------------------------------------
002580 2000-PROCESO-I.
002590
002600     MOVE 'SI'   TO WS-SW-VALIDO
002610     MOVE SPACES TO WS-MOTIVO-RECHAZO
002620
002630     PERFORM 2200-VALIDAR-ENTRADA-I THRU 2200-VALIDAR-ENTRADA-F
002640
002650     IF WS-TRAN-ES-VALIDA
002660        PERFORM 2300-BUSCAR-CUENTA-I THRU 2300-BUSCAR-CUENTA-F
002670     END-IF
002680
002690     IF WS-TRAN-ES-VALIDA
002700        PERFORM 2400-APLICAR-REGLA-I THRU 2400-APLICAR-REGLA-F
002710     END-IF
002720
002730     IF WS-TRAN-ES-VALIDA
002740        ADD 1 TO WS-TRAN-ACEPTADAS
002750        PERFORM 2600-GRABAR-TRANSACCION-I
002760           THRU 2600-GRABAR-TRANSACCION-F
002770        MOVE 'EXITOSA' TO WS-ACCION-AUDITORIA
002780     ELSE
002790        ADD 1 TO WS-TRAN-RECHAZADAS
002800        MOVE WS-MOTIVO-RECHAZO TO WS-ACCION-AUDITORIA
002810     END-IF
002820
002830     PERFORM 2900-GRABAR-AUDITORIA-I THRU 2900-GRABAR-AUDITORIA-F
002840
002850     PERFORM 2100-LEER-I THRU 2100-LEER-F.
002860
002870 2000-PROCESO-F. EXIT.
002880
002890*----------------------------------------------------------------
002900 2100-LEER-I.
002910
002920     READ TRANREQ INTO WS-PEDIDO-TRAN
002930
002940     EVALUATE FS-TRANREQ
002950        WHEN '00'
002960           ADD 1 TO WS-TRAN-LEIDAS
002970        WHEN '10'
002980           SET WS-FIN-LECTURA TO TRUE
002990        WHEN OTHER
003000           DISPLAY '* ERROR EN LECTURA TRANREQ = ' FS-TRANREQ
003010           MOVE 9999 TO RETURN-CODE
003020           SET WS-FIN-LECTURA TO TRUE
003030     END-EVALUATE.
003040
003050 2100-LEER-F. EXIT.
003060
003070*----------------------------------------------------------------
003080*    REGLA: EL IMPORTE DEBE SER NUMERICO Y MAYOR A CERO ANTES
003090*    DE INTENTAR CUALQUIER BUSQUEDA (VALIDATEINPUT ORIGINAL).
003100*----------------------------------------------------------------
003110 2200-VALIDAR-ENTRADA-I.
003120
003130     IF PED-CUENTA-ORIGEN EQUAL SPACES
003140        MOVE 'NO' TO WS-SW-VALIDO
003150        MOVE 'NUMERO DE CUENTA VACIO' TO WS-MOTIVO-RECHAZO
003160     END-IF
003170
003180     IF WS-TRAN-ES-VALIDA
003190        IF PED-IMPORTE IS NOT NUMERIC OR PED-IMPORTE NOT > 0
003200           MOVE 'NO' TO WS-SW-VALIDO
003210           MOVE 'IMPORTE NO NUMERICO O NO POSITIVO'
003220             TO WS-MOTIVO-RECHAZO
003230           DISPLAY '* IMPORTE RECHAZADO, ENTERO/DECIMAL = '
003240                   PED-IMP-ENTERO '.' PED-IMP-DECIMAL
003250        END-IF
003260     END-IF
003270
003280     IF WS-TRAN-ES-VALIDA
003290        IF PED-TIPO NOT = 'DEPOSIT'            AND
003300           PED-TIPO NOT = 'WITHDRAWAL'          AND
003310           PED-TIPO NOT = 'TRANSFER_INTERNAL'   AND
003320           PED-TIPO NOT = 'TRANSFER_EXTERNAL'
003330           MOVE 'NO' TO WS-SW-VALIDO
003340           MOVE 'TIPO DE TRANSACCION NO VALIDO'
003350             TO WS-MOTIVO-RECHAZO
003360        END-IF
003370     END-IF.
003380
003390 2200-VALIDAR-ENTRADA-F. EXIT.
003400
003410*----------------------------------------------------------------
003420 2300-BUSCAR-CUENTA-I.
003430
003440     EXEC SQL
003450        SELECT NUMERO, TIPO, SALDO, FECALTA, FECAPERT,
003460               CLIENTE, ESTADO, TASAINT, FECULTINT,
003470               EMPLNOM, EMPLDIR, EMPLSW
003480          INTO :ACT-NUMERO,      :ACT-TIPO,
003490               :ACT-SALDO,       :ACT-FEC-ALTA,
003500               :ACT-FEC-APERT,   :ACT-CLIENTE,
003510               :ACT-ESTADO,      :ACT-TASA-INT,
003520               :ACT-FEC-ULT-INT, :ACT-EMPLEADOR-NOM,
003530               :ACT-EMPLEADOR-DIR, :ACT-EMPLEADO-SW
003540          FROM  KC02803.TBCTACCT
003550          WHERE NUMERO = :PED-CUENTA-ORIGEN
003560     END-EXEC
003570
003580     IF SQLCODE NOT EQUAL ZEROS
003590        MOVE 'NO' TO WS-SW-VALIDO
003600        MOVE 'ACCOUNT NOT FOUND' TO WS-MOTIVO-RECHAZO
003610     END-IF
003620
003630     IF WS-TRAN-ES-VALIDA
003640        IF PED-TIPO = 'TRANSFER_INTERNAL' OR
003650           PED-TIPO = 'TRANSFER_EXTERNAL'
003660           PERFORM 2320-BUSCAR-DESTINO-I
003670              THRU 2320-BUSCAR-DESTINO-F
003680        END-IF
003690     END-IF.
003700
003710 2300-BUSCAR-CUENTA-F. EXIT.
003720
003730*----------------------------------------------------------------
003740 2320-BUSCAR-DESTINO-I.
003750
003760     IF PED-CUENTA-DESTINO EQUAL SPACES OR
003770        PED-CUENTA-DESTINO EQUAL PED-CUENTA-ORIGEN
003780        MOVE 'NO' TO WS-SW-VALIDO
003790        MOVE 'CUENTA DESTINO INVALIDA' TO WS-MOTIVO-RECHAZO
003800     ELSE
003810        EXEC SQL
003820           SELECT NUMERO, TIPO, SALDO, FECALTA, FECAPERT,
003830                  CLIENTE, ESTADO, TASAINT, FECULTINT,
003840                  EMPLNOM, EMPLDIR, EMPLSW
003850             INTO :ACTD-NUMERO,      :ACTD-TIPO,
003860                  :ACTD-SALDO,       :ACTD-FEC-ALTA,
003870                  :ACTD-FEC-APERT,   :ACTD-CLIENTE,
003880                  :ACTD-ESTADO,      :ACTD-TASA-INT,
003890                  :ACTD-FEC-ULT-INT, :ACTD-EMPLEADOR-NOM,
003900                  :ACTD-EMPLEADOR-DIR, :ACTD-EMPLEADO-SW
003910             FROM  KC02803.TBCTACCT
003920             WHERE NUMERO = :PED-CUENTA-DESTINO
003930        END-EXEC
003940        IF SQLCODE NOT EQUAL ZEROS
003950           MOVE 'NO' TO WS-SW-VALIDO
003960           MOVE 'DESTINATION NOT FOUND' TO WS-MOTIVO-RECHAZO
003970        ELSE
003980           IF ACTD-ESTADO NOT = 'ACTIVE'
003990              MOVE 'NO' TO WS-SW-VALIDO
004000              MOVE 'DESTINATION ACCOUNT NOT ACTIVE'
004010                TO WS-MOTIVO-RECHAZO
004020           END-IF
004030        END-IF
004040     END-IF.
004050
004060 2320-BUSCAR-DESTINO-F. EXIT.
004070
004080*----------------------------------------------------------------
004090 2400-APLICAR-REGLA-I.
004100
004110     EVALUATE TRUE
004120        WHEN PED-TIPO = 'DEPOSIT'
004130           PERFORM 2410-DEPOSITO-I THRU 2410-DEPOSITO-F
004140        WHEN PED-TIPO = 'WITHDRAWAL'
004150           PERFORM 2420-RETIRO-I    THRU 2420-RETIRO-F
004160        WHEN PED-TIPO = 'TRANSFER_INTERNAL' OR
004170             PED-TIPO = 'TRANSFER_EXTERNAL'
004180           PERFORM 2430-TRANSFERENCIA-I
004190              THRU 2430-TRANSFERENCIA-F
004200     END-EVALUATE.
004210
004220 2400-APLICAR-REGLA-F. EXIT.
004230
004240*----------------------------------------------------------------
004250*    REGLA DE DEPOSITO - VALE PARA LOS TRES TIPOS DE CUENTA.
004260*----------------------------------------------------------------
004270 2410-DEPOSITO-I.
004280
004290     IF ACT-ESTADO NOT = 'ACTIVE'
004300        MOVE 'NO' TO WS-SW-VALIDO
004310        MOVE 'ACCOUNT NOT ACTIVE' TO WS-MOTIVO-RECHAZO
004320     ELSE
004330        ADD PED-IMPORTE TO ACT-SALDO
004340        EXEC SQL
004350           UPDATE KC02803.TBCTACCT
004360              SET SALDO = :ACT-SALDO
004370            WHERE NUMERO = :ACT-NUMERO
004380        END-EXEC
004390     END-IF.
004400
004410 2410-DEPOSITO-F. EXIT.
004420
004430*----------------------------------------------------------------
004440*    REGLA DE RETIRO - CAJA DE AHORRO NUNCA PERMITE RETIRO
004450*    DIRECTO (SOLO TRANSFERENCIA SALIENTE); CTA CORRIENTE PIDE
004460*    FONDOS SUFICIENTES; PLAZO FIJO PIDE SALDO MINIMO Y 30 DIAS
004470*    DE PREAVISO DESDE LA APERTURA.
004480*----------------------------------------------------------------
004490 2420-RETIRO-I.
004500
004510     EVALUATE ACT-TIPO
004520        WHEN 'SAVINGS'
004530           MOVE 'NO' TO WS-SW-VALIDO
004540           MOVE 'WITHDRAWALS NOT ALLOWED ON SAVINGS'
004550             TO WS-MOTIVO-RECHAZO
004560        WHEN 'CHEQUE'
004570           IF ACT-ESTADO NOT = 'ACTIVE'
004580              MOVE 'NO' TO WS-SW-VALIDO
004590              MOVE 'ACCOUNT NOT ACTIVE' TO WS-MOTIVO-RECHAZO
004600           ELSE
004610              IF PED-IMPORTE > ACT-SALDO
004620                 MOVE 'NO' TO WS-SW-VALIDO
004630                 MOVE 'INSUFFICIENT FUNDS' TO WS-MOTIVO-RECHAZO
004640              ELSE
004650                 SUBTRACT PED-IMPORTE FROM ACT-SALDO
004660                 PERFORM 2450-REGRABAR-ORIGEN-I
004670                    THRU 2450-REGRABAR-ORIGEN-F
004680              END-IF
004690           END-IF
004700        WHEN 'INVESTMENT'
004710           PERFORM 2425-RETIRO-INVERSION-I
004720              THRU 2425-RETIRO-INVERSION-F
004730     END-EVALUATE.
004740
004750 2420-RETIRO-F. EXIT.
004760
004770*----------------------------------------------------------------
004780 2425-RETIRO-INVERSION-I.
004790
004800     IF ACT-ESTADO NOT = 'ACTIVE'
004810        MOVE 'NO' TO WS-SW-VALIDO
004820        MOVE 'ACCOUNT NOT ACTIVE' TO WS-MOTIVO-RECHAZO
004830     ELSE
004840        IF (ACT-SALDO - PED-IMPORTE) < WS-SALDO-MINIMO
004850           MOVE 'NO' TO WS-SW-VALIDO
004860           MOVE 'BELOW MINIMUM BALANCE' TO WS-MOTIVO-RECHAZO
004870        ELSE
004880           PERFORM 2426-VERIF-PREAVISO-I
004890              THRU 2426-VERIF-PREAVISO-F
004900           IF WS-TRAN-ES-VALIDA
004910              SUBTRACT PED-IMPORTE FROM ACT-SALDO
004920              PERFORM 2450-REGRABAR-ORIGEN-I
004930                 THRU 2450-REGRABAR-ORIGEN-F
004940           END-IF
004950        END-IF
004960     END-IF.
004970
004980 2425-RETIRO-INVERSION-F. EXIT.
004990
005000*----------------------------------------------------------------
005010*    CALCULA DIAS TRANSCURRIDOS ENTRE LA FECHA DE HOY Y LA FECHA
005020*    DE APERTURA (ACTR-FEC-APERT, REDEFINE DE CPCTACT) SIN USAR
005030*    FUNCIONES DE LIBRERIA - VER PARRAFO 2427 PARA EL ALGORITMO.
005040*----------------------------------------------------------------
005050 2426-VERIF-PREAVISO-I.
005060
005070     ACCEPT WS-FH-FECHA FROM DATE YYYYMMDD
005080
005090     MOVE WS-FHR-AAAA        TO WS-CALC-AAAA
005100     MOVE WS-FHR-MM          TO WS-CALC-MM
005110     MOVE WS-FHR-DD          TO WS-CALC-DD
005120     PERFORM 2427-CALC-DIAS-JULIANO-I
005130        THRU 2427-CALC-DIAS-JULIANO-F
005140     MOVE WS-CALC-DIAS       TO WS-DIAS-HOY
005150
005160     MOVE ACTR-APERT-AAAA    TO WS-CALC-AAAA
005170     MOVE ACTR-APERT-MM      TO WS-CALC-MM
005180     MOVE ACTR-APERT-DD      TO WS-CALC-DD
005190     PERFORM 2427-CALC-DIAS-JULIANO-I
005200        THRU 2427-CALC-DIAS-JULIANO-F
005210     MOVE WS-CALC-DIAS       TO WS-DIAS-APERT
005220
005230     SUBTRACT WS-DIAS-APERT FROM WS-DIAS-HOY
005240              GIVING WS-DIAS-TRANSCURRIDOS
005250
005260     IF WS-DIAS-TRANSCURRIDOS < WS-DIAS-PREAVISO-INV
005270        MOVE 'NO' TO WS-SW-VALIDO
005280        MOVE '30-DAY NOTICE NOT SATISFIED' TO WS-MOTIVO-RECHAZO
005290     END-IF.
005300
005310 2426-VERIF-PREAVISO-F. EXIT.
005320
005330*----------------------------------------------------------------
005340*    CONVIERTE WS-CALC-AAAA/MM/DD EN UN NUMERO DE DIAS APROXIMADO
005350*    DESDE UN ORIGEN COMUN (365 DIAS POR ANO + 1 DIA CADA 4 ANOS
005360*    MAS DIAS ACUMULADOS DEL MES). ALCANZA PARA MEDIR TRAMOS DE
005370*    30/90 DIAS COMO LOS QUE USA ESTE PROGRAMA - NO ES UN
005380*    CALENDARIO JULIANO EXACTO.
005390*----------------------------------------------------------------
005400 2427-CALC-DIAS-JULIANO-I.
005410
005420     EVALUATE WS-CALC-MM
005430        WHEN 1  MOVE 0   TO WS-DIAS-ACUM-MES
005440        WHEN 2  MOVE 31  TO WS-DIAS-ACUM-MES
005450        WHEN 3  MOVE 59  TO WS-DIAS-ACUM-MES
005460        WHEN 4  MOVE 90  TO WS-DIAS-ACUM-MES
005470        WHEN 5  MOVE 120 TO WS-DIAS-ACUM-MES
005480        WHEN 6  MOVE 151 TO WS-DIAS-ACUM-MES
005490        WHEN 7  MOVE 181 TO WS-DIAS-ACUM-MES
005500        WHEN 8  MOVE 212 TO WS-DIAS-ACUM-MES
005510        WHEN 9  MOVE 243 TO WS-DIAS-ACUM-MES
005520        WHEN 10 MOVE 273 TO WS-DIAS-ACUM-MES
005530        WHEN 11 MOVE 304 TO WS-DIAS-ACUM-MES
005540        WHEN 12 MOVE 334 TO WS-DIAS-ACUM-MES
005550     END-EVALUATE
005560
005570     COMPUTE WS-CALC-DIAS =
005580             (WS-CALC-AAAA * 365) + (WS-CALC-AAAA / 4)
005590             + WS-DIAS-ACUM-MES + WS-CALC-DD.
005600
005610 2427-CALC-DIAS-JULIANO-F. EXIT.
005620
005630*----------------------------------------------------------------
005640*    REGLA DE TRANSFERENCIA - CAJA DE AHORRO DEBITA DIRECTO
005650*    CON TOPE DE SALDO MINIMO; LAS DEMAS USAN RETIRO + DEPOSITO
005660*    (SI FALLA UNA PATA NO SE GRABA NADA).
005670*----------------------------------------------------------------
005680 2430-TRANSFERENCIA-I.
005690
005700     IF ACT-TIPO = 'SAVINGS'
005710        IF ACT-ESTADO NOT = 'ACTIVE'
005720           MOVE 'NO' TO WS-SW-VALIDO
005730           MOVE 'ACCOUNT NOT ACTIVE' TO WS-MOTIVO-RECHAZO
005740        ELSE
005750           IF PED-IMPORTE > (ACT-SALDO - WS-SALDO-MINIMO)
005760              MOVE 'NO' TO WS-SW-VALIDO
005770              MOVE 'TRANSFER EXCEEDS AVAILABLE BALANCE'
005780                TO WS-MOTIVO-RECHAZO
005790           ELSE
005800              SUBTRACT PED-IMPORTE FROM ACT-SALDO
005810              PERFORM 2450-REGRABAR-ORIGEN-I
005820                 THRU 2450-REGRABAR-ORIGEN-F
005830           END-IF
005840        END-IF
005850     ELSE
005860        IF ACT-ESTADO NOT = 'ACTIVE'
005870           MOVE 'NO' TO WS-SW-VALIDO
005880           MOVE 'ACCOUNT NOT ACTIVE' TO WS-MOTIVO-RECHAZO
005890        ELSE
005900           IF PED-IMPORTE > ACT-SALDO
005910              MOVE 'NO' TO WS-SW-VALIDO
005920              MOVE 'INSUFFICIENT FUNDS' TO WS-MOTIVO-RECHAZO
005930           ELSE
005940              SUBTRACT PED-IMPORTE FROM ACT-SALDO
005950              PERFORM 2450-REGRABAR-ORIGEN-I
005960                 THRU 2450-REGRABAR-ORIGEN-F
005970           END-IF
005980        END-IF
005990     END-IF
006000
006010     IF WS-TRAN-ES-VALIDA
006020        ADD PED-IMPORTE TO ACTD-SALDO
006030        EXEC SQL
006040           UPDATE KC02803.TBCTACCT
006050              SET SALDO = :ACTD-SALDO
006060            WHERE NUMERO = :ACTD-NUMERO
006070        END-EXEC
006080     END-IF.
006090
006100 2430-TRANSFERENCIA-F. EXIT.
006110
006120*----------------------------------------------------------------
006130 2450-REGRABAR-ORIGEN-I.
006140
006150     EXEC SQL
006160        UPDATE KC02803.TBCTACCT
006170           SET SALDO = :ACT-SALDO
006180         WHERE NUMERO = :ACT-NUMERO
006190     END-EXEC.
006200
006210 2450-REGRABAR-ORIGEN-F. EXIT.
006220
006230*----------------------------------------------------------------
006240 2600-GRABAR-TRANSACCION-I.
006250
006260     ADD 1 TO WS-SEQ-TRAN
006270     MOVE WS-SEQ-TRAN     TO WS-SEQ-EDIT
006280     ACCEPT WS-FH-FECHA   FROM DATE YYYYMMDD
006290     ACCEPT WS-FH-HORA    FROM TIME
006300     MOVE WS-FH-FECHA     TO WS-FECHA-HORA-14(1:8)
006310     MOVE WS-FH-HORA      TO WS-FECHA-HORA-14(9:6)
006320
006330     MOVE SPACES          TO WS-TRNLOG
006340     STRING 'TXN' DELIMITED BY SIZE
006350            WS-FECHA-HORA-14 DELIMITED BY SIZE
006360            '_' DELIMITED BY SIZE
006370            WS-SEQ-EDIT DELIMITED BY SIZE
006380            INTO TRN-ID
006390     IF PED-TIPO = 'TRANSFER_INTERNAL' OR
006400        PED-TIPO = 'TRANSFER_EXTERNAL'
006410        MOVE 'TRANSFER_INTERNAL' TO TRN-TIPO
006420     ELSE
006430        MOVE PED-TIPO         TO TRN-TIPO
006440     END-IF
006450     MOVE PED-IMPORTE      TO TRN-IMPORTE
006460     MOVE WS-FECHA-HORA-14 TO TRN-FEC-HORA
006470     MOVE 'PGMTRCAF POSTEO DE TRANSACCION' TO TRN-DESCRIPCION
006480     MOVE PED-CUENTA-ORIGEN TO TRN-NRO-CUENTA
006490
006500     WRITE REG-TRANOUT FROM WS-TRNLOG
006510     IF FS-TRANOUT NOT = '00'
006520        DISPLAY '* ERROR EN GRABAR TRANOUT = ' FS-TRANOUT
006530        MOVE 9999 TO RETURN-CODE
006540     END-IF.
006550
006560 2600-GRABAR-TRANSACCION-F. EXIT.
006570
006580*----------------------------------------------------------------
006590 2900-GRABAR-AUDITORIA-I.
006600
006610     ADD 1 TO WS-SEQ-AUD
006620     MOVE WS-SEQ-AUD       TO WS-SEQ-EDIT
006630     ACCEPT WS-FH-FECHA    FROM DATE YYYYMMDD
006640     ACCEPT WS-FH-HORA     FROM TIME
006650     MOVE WS-FH-FECHA      TO WS-FECHA-HORA-14(1:8)
006660     MOVE WS-FH-HORA       TO WS-FECHA-HORA-14(9:6)
006670
006680     MOVE SPACES           TO WS-AUDLOG
006690     STRING 'AUDIT_' DELIMITED BY SIZE
006700            WS-FECHA-HORA-14 DELIMITED BY SIZE
006710            '_' DELIMITED BY SIZE
006720            WS-SEQ-EDIT DELIMITED BY SIZE
006730            INTO AUD-ID
006740     EVALUATE TRUE
006750        WHEN PED-TIPO = 'DEPOSIT'
006760           IF WS-TRAN-ES-VALIDA
006770              MOVE 'DEPOSIT_SUCCESS' TO AUD-ACCION
006780           ELSE
006790              MOVE 'DEPOSIT_FAILED'  TO AUD-ACCION
006800           END-IF
006810        WHEN PED-TIPO = 'TRANSFER_INTERNAL' OR
006820             PED-TIPO = 'TRANSFER_EXTERNAL'
006830           MOVE 'TRANSFER'        TO AUD-ACCION
006840        WHEN OTHER
006850           MOVE PED-TIPO          TO AUD-ACCION
006860     END-EVALUATE
006870     MOVE WS-FECHA-HORA-14  TO AUD-FEC-HORA
006880     MOVE PED-USUARIO       TO AUD-USUARIO
006890     MOVE WS-ACCION-AUDITORIA TO AUD-DETALLE
006900
006910     WRITE REG-AUDITOUT FROM WS-AUDLOG
006920     IF FS-AUDITOUT NOT = '00'
006930        DISPLAY '* ERROR EN GRABAR AUDITOUT = ' FS-AUDITOUT
006940        MOVE 9999 TO RETURN-CODE
006950     END-IF.
006960
006970 2900-GRABAR-AUDITORIA-F. EXIT.
006980
006990*----------------------------------------------------------------
007000 9999-FINAL-I.
007010
007020     CLOSE TRANREQ
007030     IF FS-TRANREQ IS NOT EQUAL '00'
007040        DISPLAY '* ERROR EN CLOSE TRANREQ = ' FS-TRANREQ
007050        MOVE 9999 TO RETURN-CODE
007060     END-IF
007070
007080     CLOSE TRANOUT
007090     IF FS-TRANOUT IS NOT EQUAL '00'
007100        DISPLAY '* ERROR EN CLOSE TRANOUT = ' FS-TRANOUT
007110        MOVE 9999 TO RETURN-CODE
007120     END-IF
007130
007140     CLOSE AUDITOUT
007150     IF FS-AUDITOUT IS NOT EQUAL '00'
007160        DISPLAY '* ERROR EN CLOSE AUDITOUT = ' FS-AUDITOUT
007170        MOVE 9999 TO RETURN-CODE
007180     END-IF
007190
007200     DISPLAY '=============================='
007210     MOVE WS-TRAN-LEIDAS TO WS-TRAN-EDIT
007220     DISPLAY ' TOTAL TRANSACCIONES LEIDAS  : ' WS-TRAN-EDIT
007230     MOVE WS-TRAN-ACEPTADAS TO WS-TRAN-EDIT
007240     DISPLAY ' TOTAL TRANSACCIONES ACEPTADAS: ' WS-TRAN-EDIT
007250     MOVE WS-TRAN-RECHAZADAS TO WS-TRAN-EDIT
007260     DISPLAY ' TOTAL TRANSACCIONES RECHAZADAS: ' WS-TRAN-EDIT.
007270
007280 9999-FINAL-F. EXIT.
