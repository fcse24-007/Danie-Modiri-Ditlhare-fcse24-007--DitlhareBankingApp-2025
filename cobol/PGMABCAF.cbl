000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMABCAF.
000030 AUTHOR. R QUISPE CONDORI.
000040 INSTALLATION. BANCO01 - DESARROLLO APLICACIONES.
000050 DATE-WRITTEN. 03/10/1994.
000060 DATE-COMPILED.
000070 SECURITY. CONFIDENCIAL - USO INTERNO BANCO01.
000080
000090******************************************************************
000100*    PGMABCAF - ALTA Y BAJA DE CUENTAS                           *
000110*    ===================================                        *
000120*  - LEE PEDIDOS DE ALTA (AB) O CIERRE (CI) DE CUENTA            *
000130*  - ALTA: VALIDA EL DEPOSITO INICIAL, GENERA EL NUMERO DE       *
000140*    CUENTA Y GRABA EL REGISTRO NUEVO EN TBCTACCT                *
000150*  - CIERRE: BUSCA LA CUENTA, EXIGE SALDO CERO Y LA PASA A       *
000160*    ESTADO CLOSED                                               *
000170*  - GRABA UNA AUDITORIA POR CADA PEDIDO, EXITOSO O RECHAZADO    *
000180*                                                                *
000190*  MANTENIMIENTO                                                 *
000200*  ------------------------------------------------------------ *
000210*  03/10/1994 RQC 0002  ALTA INICIAL - SOLO APERTURA DE CUENTA   *
000220*  11/09/1994 HGN 0028  SE AGREGA EL CIERRE DE CUENTA (PEDIDO CI)*
000230*  04/30/1995 HGN 0045  DEPOSITO MINIMO DE 500.00 PARA PLAZO FIJO*
000240*  09/12/1995 MOL 0059  VALIDACION DE DATOS DE EMPLEADOR PARA    *
000250*                       CUENTA CORRIENTE                         *
000260*  01/22/1999 MOL 0112  Y2K - FECHAS DE ALTA/APERTURA A CCYYMMDD *
000270*  07/03/2001 HGN 0126  SE AGREGA AUDITORIA DE CIERRE FALLIDO    *
000280*  05/14/2004 RVQ 0141  TCK-1292 SE ELIMINA EL DEPOSITO INICIAL  *TCK1292 
000290*                       NEGATIVO SIN AUDITAR EL RECHAZO          *
000300*  08/19/2004 RVQ 0142  TCK-1301 EL CORRELATIVO DE ACT-NUMERO SE *TCK1301 
000310*                       TRUNCABA A 2 DIGITOS POR EL STRING - SE  *
000320*                       AJUSTA A 2 DIGITOS DE FORMA EXPLICITA    *
000330*                       (MODULO 100) PARA QUE EL CAMPO CIERRE    *
000340*                       EN LOS 20 BYTES DE ACT-NUMERO            *
000350*  08/19/2004 RVQ 0143  TCK-1302 SE AGREGA EXEC SQL INCLUDE SQLCA*TCK1302 
000360*                       - SQLCODE SE USABA SIN DECLARAR          *
000370*  08/19/2004 RVQ 0144  TCK-1303 SE CORRIGE EL LARGO DE          *TCK1303 
000380*                       REG-AUDITOUT A 214 BYTES (AUD-DETALLE    *
000390*                       SE HABIA ENSANCHADO A X(120))            *
000400*  08/23/2004 RVQ 0146  TCK-1305 CPAUDLOG AGREGA FILLER DE 1     *TCK1305 
000410*                       BYTE - REG-AUDITOUT PASA DE 214 A 215    *
000420*  09/02/2004 RVQ 0145  TCK-1304 SE AGREGA EL PEDIDO SC (CAMBIO  *TCK1304 
000430*                       DE ESTADO) CON AUDITORIA STATUS_CHANGED  *
000440*                       - ANOTA EL ESTADO ANTERIOR Y EL NUEVO    *
000450*  09/09/2004 RVQ 0147  TCK-1306 SE AGREGAN DISPLAY DE RASTREO   *TCK1306 
000460*                       DE FECHA DE PROCESO Y DE DEPOSITO        *
000470*                       RECHAZADO                                *
000480******************************************************************
000490
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600     SELECT ACCTREQ  ASSIGN DDENTRA
000610            FILE STATUS IS FS-ACCTREQ.
000620
000630     SELECT AUDITOUT ASSIGN DDAUDOUT
000640            FILE STATUS IS FS-AUDITOUT.
000650
000660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 FD  ACCTREQ
000710     BLOCK CONTAINS 0 RECORDS
000720     RECORDING MODE IS F.
000730 01  REG-ACCTREQ             PIC X(179).
000740
000750 FD  AUDITOUT
000760     BLOCK CONTAINS 0 RECORDS
000770     RECORDING MODE IS F.
000780 01  REG-AUDITOUT            PIC X(215).
000790
000800 WORKING-STORAGE SECTION.
000810*=======================*
000820
000830 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000840
000850*----------- STATUS ARCHIVOS  ----------------------------------
000860 77  FS-ACCTREQ              PIC XX      VALUE SPACES.
000870 77  FS-AUDITOUT             PIC XX      VALUE SPACES.
000880
000890 77  WS-STATUS-FIN           PIC X.
000900     88  WS-FIN-LECTURA                      VALUE 'Y'.
000910     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
000920
000930*----------- CONTADORES (COMP PARA TODO CONTADOR/ACUMULADOR) ----
000940 77  WS-PED-LEIDOS           PIC S9(7) COMP  VALUE ZEROS.
000950 77  WS-CTAS-ABIERTAS        PIC S9(7) COMP  VALUE ZEROS.
000960 77  WS-CTAS-CERRADAS        PIC S9(7) COMP  VALUE ZEROS.
000970 77  WS-CTAS-RECHAZADAS      PIC S9(7) COMP  VALUE ZEROS.
000980 77  WS-CTAS-EST-CAMBIADO    PIC S9(7) COMP  VALUE ZEROS.
000990
001000*----------- SECUENCIA PARA NUMERO DE CUENTA / AUDITORIA --------
001010 77  WS-SEQ-CTA              PIC S9(9) COMP  VALUE ZEROS.
001020 77  WS-SEQ-AUD              PIC S9(9) COMP  VALUE ZEROS.
001030 77  WS-SEQ-EDIT             PIC 9(9).
001040
001050*----------- VALIDACION / RECHAZO --------------------------------
001060 77  WS-SW-VALIDO            PIC X(02)   VALUE 'SI'.
001070     88  WS-TRAN-ES-VALIDA               VALUE 'SI'.
001080     88  WS-TRAN-ES-INVALIDA             VALUE 'NO'.
001090 77  WS-MOTIVO-RECHAZO       PIC X(60)   VALUE SPACES.
001100 77  WS-ACCION-AUDITORIA     PIC X(30)   VALUE SPACES.
001110 77  WS-ESTADO-ANTERIOR      PIC X(10)   VALUE SPACES.
001120
001130*----------- LIMITES (VER REGLAS DE NEGOCIO) ---------------------
001140 77  WS-DEPOSITO-MINIMO-INV  PIC S9(9)V99 COMP-3 VALUE 500.00.
001150
001160*----------- FECHA / HORA DE PROCESO -----------------------------
001170 01  WS-FH-FECHA             PIC 9(8).
001180*    DESGLOSE DE LA FECHA DE PROCESO PARA EL DISPLAY DE RASTREO
001190*    DE PEDIDOS RECHAZADOS (PARRAFO 2100 - TCK-1306).
001200 01  WS-FH-FECHA-R REDEFINES WS-FH-FECHA.
001210     03  WS-FHR-AAAA         PIC 9(4).
001220     03  WS-FHR-MM           PIC 9(2).
001230     03  WS-FHR-DD           PIC 9(2).
001240 01  WS-FH-HORA              PIC 9(6).
001250 01  WS-FECHA-HORA-14        PIC 9(14).
001260*    DESGLOSE DE LA FECHA+HORA DE 14 POSICIONES QUE VA A
001270*    AUD-FEC-HORA Y A LA FORMACION DEL NUMERO DE CUENTA NUEVO.
001280 01  WS-FECHA-HORA-DESGLOSE REDEFINES WS-FECHA-HORA-14.
001290     03  WS-FHD-CCYYMMDD     PIC 9(8).
001300     03  WS-FHD-HHMMSS       PIC 9(6).
001310
001320*----------- AREA DE TRABAJO PARA EL PEDIDO DE ALTA/BAJA ---------
001330*    COPY CPACTREQ.
001340**************************************
001350*    LAYOUT PEDIDO DE ALTA/BAJA      *
001360*    LARGO 179 BYTES                 *
001370*    2004-09-02 RVQ TCK-1304 SE AGREGA ACR-ESTADO-NUEVO PARA EL * 
001380*    PEDIDO SC (CAMBIO DE ESTADO) - PASA DE 169 A 179 BYTES     *
001390**************************************
001400 01  WS-PEDIDO-ABC.
001410* TIPO-PEDIDO = AB (ALTA) - CI (CIERRE) - SC (CAMBIO DE ESTADO)
001420     03  ACR-TIPO-PEDIDO     PIC X(02)    VALUE SPACES.
001430     03  ACR-CLIENTE         PIC X(10)    VALUE SPACES.
001440* TIPO-CTA = SAVINGS - CHEQUE - INVESTMENT (SOLO EN ALTA)
001450     03  ACR-TIPO-CTA        PIC X(10)    VALUE SPACES.
001460     03  ACR-DEPOSITO        PIC S9(9)V99 VALUE ZEROS.
001470*    DESGLOSE DEL DEPOSITO INICIAL PARA EL DISPLAY DE RASTREO
001480*    DE ALTAS RECHAZADAS POR DEPOSITO INSUFICIENTE (TCK-1306).
001490     03  ACR-DEPOSITO-R REDEFINES ACR-DEPOSITO.
001500         05  ACR-DEP-ENTERO  PIC S9(9).
001510         05  ACR-DEP-DECIMAL PIC 9(2).
001520     03  ACR-EMPLEADO        PIC X(10)    VALUE SPACES.
001530* CAMPOS DE EMPLEADOR - SOLO PARA ALTA DE CUENTA CORRIENTE
001540     03  ACR-EMPL-NOM        PIC X(40)    VALUE SPACES.
001550     03  ACR-EMPL-DIR        PIC X(60)    VALUE SPACES.
001560     03  ACR-EMPL-SW         PIC X(01)    VALUE SPACE.
001570* NRO-CUENTA - SE COMPLETA EN PEDIDOS DE CIERRE (CI) Y DE CAMBIO
001580* DE ESTADO (SC)
001590     03  ACR-NRO-CUENTA      PIC X(20)    VALUE SPACES.
001600* ESTADO-NUEVO = ACTIVE - SUSPENDED - CLOSED - SOLO EN PEDIDO SC
001610     03  ACR-ESTADO-NUEVO    PIC X(10)    VALUE SPACES.
001620     03  FILLER              PIC X(05)    VALUE SPACES.
001630
001640*----------- SQLCA COMUNICACION CON EL DB2 -----------------------
001650     EXEC SQL INCLUDE SQLCA END-EXEC.
001660
001670*----------- AREA DE TRABAJO PARA LA CUENTA A DAR DE ALTA --------
001680 01  WS-CTA-ABRIR.
001690     COPY CPCTACT.
001700
001710*----------- AREA DE TRABAJO PARA LA CUENTA A CERRAR -------------
001720*    REUTILIZA EL LAYOUT DE CPCTACT CON UN REPLACING DE PREFIJO
001730*    PARA NO DUPLICAR NOMBRES DE CAMPO CON WS-CTA-ABRIR.
001740 01  WS-CTA-CIERRE.
001750     COPY CPCTACT
001760        REPLACING ==DCLTBCTACT== BY ==DCLTBCTACTC==
001770                  ==ACTR-==      BY ==ACTCR-==
001780                  ==ACT-==       BY ==ACTC-==.
001790
001800*----------- AREA DE TRABAJO PARA LA CUENTA A CAMBIAR DE ESTADO --
001810*    REUTILIZA EL LAYOUT DE CPCTACT CON UN REPLACING DE PREFIJO
001820*    PARA NO DUPLICAR NOMBRES DE CAMPO CON LAS DEMAS AREAS.
001830 01  WS-CTA-ESTADO.
001840     COPY CPCTACT
001850        REPLACING ==DCLTBCTACT== BY ==DCLTBCTACTE==
001860                  ==ACTR-==      BY ==ACTER-==
001870                  ==ACT-==       BY ==ACTE-==.
001880
001890*----------- AREA DE TRABAJO PARA LA AUDITORIA A GRABAR ----------
001900 01  WS-AUDLOG.
001910     COPY CPAUDLOG.
001920
001930 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001940
001950*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001960 PROCEDURE DIVISION.
001970
001980 MAIN-PROGRAM-I.
001990
002000     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
002010     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
002020                             UNTIL WS-FIN-LECTURA.
002030     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
002040
002050 MAIN-PROGRAM-F. GOBACK.
002060
002070*----------------------------------------------------------------
002080 1000-INICIO-I.
002090
002100     SET WS-NO-FIN-LECTURA TO TRUE
002110     ACCEPT WS-FH-FECHA FROM DATE YYYYMMDD
002120     DISPLAY '* PGMABCAF FECHA DE PROCESO (AAAA/MM/DD) = '
002130             WS-FHR-AAAA '/' WS-FHR-MM '/' WS-FHR-DD
002140
002150     OPEN INPUT  ACCTREQ
002160     IF FS-ACCTREQ IS NOT EQUAL '00'
002170        DISPLAY '* ERROR EN OPEN ACCTREQ  = ' FS-ACCTREQ
002180        MOVE 9999 TO RETURN-CODE
002190        SET  WS-FIN-LECTURA TO TRUE
002200     END-IF
002210
002220     OPEN EXTEND AUDITOUT
002230     IF FS-AUDITOUT IS NOT EQUAL '00'
002240        DISPLAY '* ERROR EN OPEN AUDITOUT = ' FS-AUDITOUT
002250        MOVE 9999 TO RETURN-CODE
002260        SET  WS-FIN-LECTURA TO TRUE
002270     END-IF
002280
002290     IF NOT WS-FIN-LECTURA
002300        PERFORM 2050-LEER-I THRU 2050-LEER-F
002310     END-IF.
002320
002330 1000-INICIO-F. EXIT.
002340
002350*----------------------------------------------------------------
002360 2000-PROCESO-I.
002370
002380     MOVE 'SI'   TO WS-SW-VALIDO
002390     MOVE SPACES TO WS-MOTIVO-RECHAZO
002400
002410     EVALUATE ACR-TIPO-PEDIDO
002420        WHEN 'AB'
002430           PERFORM 2100-ABRIR-CUENTA-I THRU 2100-ABRIR-CUENTA-F
002440        WHEN 'CI'
002450           PERFORM 2200-CERRAR-CUENTA-I THRU 2200-CERRAR-CUENTA-F
002460        WHEN 'SC'
002470           PERFORM 2300-CAMBIAR-ESTADO-I THRU 2300-CAMBIAR-ESTADO-F
002480        WHEN OTHER
002490           MOVE 'NO' TO WS-SW-VALIDO
002500           MOVE 'TIPO DE PEDIDO NO VALIDO' TO WS-MOTIVO-RECHAZO
002510           ADD 1 TO WS-CTAS-RECHAZADAS
002520     END-EVALUATE
002530
002540     PERFORM 2050-LEER-I THRU 2050-LEER-F.
002550
002560 2000-PROCESO-F. EXIT.
002570
002580*----------------------------------------------------------------
002590 2050-LEER-I.
002600
002610     READ ACCTREQ INTO WS-PEDIDO-ABC
002620
002630     EVALUATE FS-ACCTREQ
002640        WHEN '00'
002650           ADD 1 TO WS-PED-LEIDOS
002660        WHEN '10'
002670           SET WS-FIN-LECTURA TO TRUE
002680        WHEN OTHER
002690           DISPLAY '* ERROR EN LECTURA ACCTREQ = ' FS-ACCTREQ
002700           MOVE 9999 TO RETURN-CODE
002710           SET WS-FIN-LECTURA TO TRUE
002720     END-EVALUATE.
002730
002740 2050-LEER-F. EXIT.
002750
002760*----------------------------------------------------------------
002770*    ALTA DE CUENTA - VALIDA DEPOSITO INICIAL, DATOS DE EMPLEADOR
002780*    (SOLO CTA CORRIENTE) Y GRABA LA CUENTA NUEVA.
002790*----------------------------------------------------------------
002800 2100-ABRIR-CUENTA-I.
002810
002820     PERFORM 2110-VALIDAR-DEPOSITO-I THRU 2110-VALIDAR-DEPOSITO-F
002830
002840     IF WS-TRAN-ES-VALIDA
002850        IF ACR-TIPO-CTA EQUAL 'CHEQUE'
002860           PERFORM 2120-VALIDAR-CHEQUE-I
002870              THRU 2120-VALIDAR-CHEQUE-F
002880        END-IF
002890     END-IF
002900
002910     IF WS-TRAN-ES-VALIDA
002920        PERFORM 2150-GRABAR-CUENTA-I THRU 2150-GRABAR-CUENTA-F
002930     END-IF
002940
002950     IF WS-TRAN-ES-VALIDA
002960        ADD 1 TO WS-CTAS-ABIERTAS
002970        MOVE 'ACCOUNT_CREATED' TO WS-ACCION-AUDITORIA
002980     ELSE
002990        ADD 1 TO WS-CTAS-RECHAZADAS
003000        MOVE WS-MOTIVO-RECHAZO TO WS-ACCION-AUDITORIA
003010     END-IF
003020
003030     PERFORM 2190-GRABAR-AUDITORIA-ABRIR-I
003040        THRU 2190-GRABAR-AUDITORIA-ABRIR-F.
003050
003060 2100-ABRIR-CUENTA-F. EXIT.
003070
003080*----------------------------------------------------------------
003090 2110-VALIDAR-DEPOSITO-I.
003100
003110     IF ACR-DEPOSITO < ZEROS
003120        MOVE 'NO' TO WS-SW-VALIDO
003130        MOVE 'INITIAL DEPOSIT MUST NOT BE NEGATIVE'
003140          TO WS-MOTIVO-RECHAZO
003150        DISPLAY '* DEPOSITO RECHAZADO, ENTERO/DECIMAL = '
003160                ACR-DEP-ENTERO '.' ACR-DEP-DECIMAL
003170     ELSE
003180        IF ACR-TIPO-CTA EQUAL 'INVESTMENT'
003190           IF ACR-DEPOSITO < WS-DEPOSITO-MINIMO-INV
003200              MOVE 'NO' TO WS-SW-VALIDO
003210              MOVE 'INVESTMENT ACCOUNTS REQUIRE MINIMUM DEPOSIT'
003220                TO WS-MOTIVO-RECHAZO
003230              DISPLAY '* DEPOSITO RECHAZADO, ENTERO/DECIMAL = '
003240                      ACR-DEP-ENTERO '.' ACR-DEP-DECIMAL
003250           END-IF
003260        END-IF
003270     END-IF.
003280
003290 2110-VALIDAR-DEPOSITO-F. EXIT.
003300
003310*----------------------------------------------------------------
003320 2120-VALIDAR-CHEQUE-I.
003330
003340     IF ACR-EMPL-NOM EQUAL SPACES OR ACR-EMPL-DIR EQUAL SPACES
003350        MOVE 'NO' TO WS-SW-VALIDO
003360        MOVE 'EMPLOYER NAME AND ADDRESS REQUIRED'
003370          TO WS-MOTIVO-RECHAZO
003380     END-IF.
003390
003400 2120-VALIDAR-CHEQUE-F. EXIT.
003410
003420*----------------------------------------------------------------
003430*    NUMERO DE CUENTA NUEVO = "ACC" + FECHA/HORA (14) + "_" +
003440*    SECUENCIA - MISMO ESQUEMA USADO PARA TXN-ID/AUD-ID.
003450*----------------------------------------------------------------
003460 2150-GRABAR-CUENTA-I.
003470
003480     ADD 1 TO WS-SEQ-CTA
003490     MOVE WS-SEQ-CTA      TO WS-SEQ-EDIT
003500     ACCEPT WS-FH-HORA    FROM TIME
003510     MOVE WS-FH-FECHA     TO WS-FECHA-HORA-14(1:8)
003520     MOVE WS-FH-HORA      TO WS-FECHA-HORA-14(9:6)
003530
003540     MOVE SPACES TO WS-CTA-ABRIR
003550* LOS 2 DIGITOS FINALES DE WS-SEQ-EDIT (MODULO 100) SON LOS QUE
003560* ENTRAN EN ACT-NUMERO - 'ACC'(3) + FECHA/HORA(14) + '_'(1) +
003570* SEQ(2) = 20 BYTES, EL LARGO EXACTO DEL CAMPO
003580     STRING 'ACC' DELIMITED BY SIZE
003590            WS-FECHA-HORA-14 DELIMITED BY SIZE
003600            '_' DELIMITED BY SIZE
003610            WS-SEQ-EDIT(8:2) DELIMITED BY SIZE
003620            INTO ACT-NUMERO
003630
003640     MOVE ACR-TIPO-CTA    TO ACT-TIPO
003650     MOVE ACR-DEPOSITO    TO ACT-SALDO
003660     MOVE WS-FH-FECHA     TO ACT-FEC-ALTA
003670     MOVE WS-FH-FECHA     TO ACT-FEC-APERT
003680     MOVE WS-FH-FECHA     TO ACT-FEC-ULT-INT
003690     MOVE ACR-CLIENTE     TO ACT-CLIENTE
003700     MOVE 'ACTIVE'        TO ACT-ESTADO
003710
003720     EVALUATE ACR-TIPO-CTA
003730        WHEN 'SAVINGS'
003740           MOVE .0250 TO ACT-TASA-INT
003750        WHEN 'INVESTMENT'
003760           MOVE .0650 TO ACT-TASA-INT
003770        WHEN OTHER
003780           MOVE ZEROS TO ACT-TASA-INT
003790     END-EVALUATE
003800
003810     IF ACR-TIPO-CTA EQUAL 'CHEQUE'
003820        MOVE ACR-EMPL-NOM TO ACT-EMPLEADOR-NOM
003830        MOVE ACR-EMPL-DIR TO ACT-EMPLEADOR-DIR
003840        MOVE ACR-EMPL-SW  TO ACT-EMPLEADO-SW
003850     ELSE
003860        MOVE SPACES TO ACT-EMPLEADOR-NOM
003870        MOVE SPACES TO ACT-EMPLEADOR-DIR
003880        MOVE 'N'    TO ACT-EMPLEADO-SW
003890     END-IF
003900
003910     EXEC SQL
003920        INSERT INTO KC02803.TBCTACCT
003930           ( NUMERO, TIPO, SALDO, FECALTA, FECAPERT, CLIENTE,
003940             ESTADO, TASAINT, FECULTINT, EMPLNOM, EMPLDIR,
003950             EMPLSW )
003960        VALUES
003970           ( :ACT-NUMERO, :ACT-TIPO, :ACT-SALDO, :ACT-FEC-ALTA,
003980             :ACT-FEC-APERT, :ACT-CLIENTE, :ACT-ESTADO,
003990             :ACT-TASA-INT, :ACT-FEC-ULT-INT,
004000             :ACT-EMPLEADOR-NOM, :ACT-EMPLEADOR-DIR,
004010             :ACT-EMPLEADO-SW )
004020     END-EXEC
004030
004040     IF SQLCODE NOT EQUAL ZEROS
004050        MOVE 'NO' TO WS-SW-VALIDO
004060        MOVE 'ERROR AL GRABAR LA CUENTA NUEVA'
004070          TO WS-MOTIVO-RECHAZO
004080     END-IF.
004090
004100 2150-GRABAR-CUENTA-F. EXIT.
004110
004120*----------------------------------------------------------------
004130 2190-GRABAR-AUDITORIA-ABRIR-I.
004140
004150     ADD 1 TO WS-SEQ-AUD
004160     MOVE WS-SEQ-AUD       TO WS-SEQ-EDIT
004170
004180     MOVE SPACES           TO WS-AUDLOG
004190     STRING 'AUDIT_' DELIMITED BY SIZE
004200            WS-FECHA-HORA-14 DELIMITED BY SIZE
004210            '_' DELIMITED BY SIZE
004220            WS-SEQ-EDIT DELIMITED BY SIZE
004230            INTO AUD-ID
004240     MOVE WS-ACCION-AUDITORIA TO AUD-ACCION
004250     MOVE WS-FECHA-HORA-14    TO AUD-FEC-HORA
004260     MOVE ACR-EMPLEADO        TO AUD-USUARIO
004270     STRING 'ALTA DE CUENTA ' DELIMITED BY SIZE
004280            ACT-NUMERO        DELIMITED BY SIZE
004290            ' TIPO '          DELIMITED BY SIZE
004300            ACR-TIPO-CTA      DELIMITED BY SIZE
004310            INTO AUD-DETALLE
004320
004330     WRITE REG-AUDITOUT FROM WS-AUDLOG
004340     IF FS-AUDITOUT NOT = '00'
004350        DISPLAY '* ERROR EN GRABAR AUDITOUT = ' FS-AUDITOUT
004360        MOVE 9999 TO RETURN-CODE
004370     END-IF.
004380
004390 2190-GRABAR-AUDITORIA-ABRIR-F. EXIT.
004400
004410*----------------------------------------------------------------
004420*    CIERRE DE CUENTA - EXIGE QUE LA CUENTA EXISTA Y QUE EL
004430*    SALDO SEA EXACTAMENTE CERO.
004440*----------------------------------------------------------------
004450 2200-CERRAR-CUENTA-I.
004460
004470     PERFORM 2210-BUSCAR-CUENTA-CIERRE-I
004480        THRU 2210-BUSCAR-CUENTA-CIERRE-F
004490
004500     IF WS-TRAN-ES-VALIDA
004510        PERFORM 2250-ACTUALIZAR-CIERRE-I
004520           THRU 2250-ACTUALIZAR-CIERRE-F
004530     END-IF
004540
004550     IF WS-TRAN-ES-VALIDA
004560        ADD 1 TO WS-CTAS-CERRADAS
004570        MOVE 'ACCOUNT_CLOSED' TO WS-ACCION-AUDITORIA
004580     ELSE
004590        ADD 1 TO WS-CTAS-RECHAZADAS
004600        MOVE 'ACCOUNT_CLOSURE_FAILED' TO WS-ACCION-AUDITORIA
004610     END-IF
004620
004630     PERFORM 2290-GRABAR-AUDITORIA-CERRAR-I
004640        THRU 2290-GRABAR-AUDITORIA-CERRAR-F.
004650
004660 2200-CERRAR-CUENTA-F. EXIT.
004670
004680*----------------------------------------------------------------
004690 2210-BUSCAR-CUENTA-CIERRE-I.
004700
004710     EXEC SQL
004720        SELECT NUMERO, TIPO, SALDO, FECALTA, FECAPERT,
004730               CLIENTE, ESTADO, TASAINT, FECULTINT,
004740               EMPLNOM, EMPLDIR, EMPLSW
004750          INTO :ACTC-NUMERO,      :ACTC-TIPO,
004760               :ACTC-SALDO,       :ACTC-FEC-ALTA,
004770               :ACTC-FEC-APERT,   :ACTC-CLIENTE,
004780               :ACTC-ESTADO,      :ACTC-TASA-INT,
004790               :ACTC-FEC-ULT-INT, :ACTC-EMPLEADOR-NOM,
004800               :ACTC-EMPLEADOR-DIR, :ACTC-EMPLEADO-SW
004810          FROM  KC02803.TBCTACCT
004820          WHERE NUMERO = :ACR-NRO-CUENTA
004830     END-EXEC
004840
004850     IF SQLCODE NOT EQUAL ZEROS
004860        MOVE 'NO' TO WS-SW-VALIDO
004870        MOVE 'ACCOUNT NOT FOUND' TO WS-MOTIVO-RECHAZO
004880     ELSE
004890        IF ACTC-SALDO NOT EQUAL ZEROS
004900           MOVE 'NO' TO WS-SW-VALIDO
004910           MOVE 'BALANCE MUST BE ZERO' TO WS-MOTIVO-RECHAZO
004920        END-IF
004930     END-IF.
004940
004950 2210-BUSCAR-CUENTA-CIERRE-F. EXIT.
004960
004970*----------------------------------------------------------------
004980 2250-ACTUALIZAR-CIERRE-I.
004990
005000     MOVE 'CLOSED' TO ACTC-ESTADO
005010
005020     EXEC SQL
005030        UPDATE KC02803.TBCTACCT
005040           SET ESTADO = :ACTC-ESTADO
005050         WHERE NUMERO = :ACTC-NUMERO
005060     END-EXEC.
005070
005080 2250-ACTUALIZAR-CIERRE-F. EXIT.
005090
005100*----------------------------------------------------------------
005110 2290-GRABAR-AUDITORIA-CERRAR-I.
005120
005130     ADD 1 TO WS-SEQ-AUD
005140     MOVE WS-SEQ-AUD       TO WS-SEQ-EDIT
005150     ACCEPT WS-FH-HORA     FROM TIME
005160     MOVE WS-FH-FECHA      TO WS-FECHA-HORA-14(1:8)
005170     MOVE WS-FH-HORA       TO WS-FECHA-HORA-14(9:6)
005180
005190     MOVE SPACES           TO WS-AUDLOG
005200     STRING 'AUDIT_' DELIMITED BY SIZE
005210            WS-FECHA-HORA-14 DELIMITED BY SIZE
005220            '_' DELIMITED BY SIZE
005230            WS-SEQ-EDIT DELIMITED BY SIZE
005240            INTO AUD-ID
005250     MOVE WS-ACCION-AUDITORIA TO AUD-ACCION
005260     MOVE WS-FECHA-HORA-14    TO AUD-FEC-HORA
005270     MOVE ACR-EMPLEADO        TO AUD-USUARIO
005280     STRING 'CIERRE DE CUENTA ' DELIMITED BY SIZE
005290            ACR-NRO-CUENTA      DELIMITED BY SIZE
005300            ' - '               DELIMITED BY SIZE
005310            WS-MOTIVO-RECHAZO   DELIMITED BY SIZE
005320            INTO AUD-DETALLE
005330
005340     WRITE REG-AUDITOUT FROM WS-AUDLOG
005350     IF FS-AUDITOUT NOT = '00'
005360        DISPLAY '* ERROR EN GRABAR AUDITOUT = ' FS-AUDITOUT
005370        MOVE 9999 TO RETURN-CODE
005380     END-IF.
005390
005400 2290-GRABAR-AUDITORIA-CERRAR-F. EXIT.
005410
005420*----------------------------------------------------------------
005430*    CAMBIO DE ESTADO DE CUENTA (PEDIDO SC) - BUSCA LA CUENTA,
005440*    VALIDA EL ESTADO NUEVO Y LO GRABA, DEJANDO CONSTANCIA EN LA
005450*    AUDITORIA DEL ESTADO ANTERIOR Y DEL ESTADO NUEVO.
005460*    2004-09-02 RVQ TCK-1304 ALTA DE ESTE PEDIDO                  
005470*----------------------------------------------------------------
005480 2300-CAMBIAR-ESTADO-I.
005490
005500     PERFORM 2310-BUSCAR-CUENTA-ESTADO-I
005510        THRU 2310-BUSCAR-CUENTA-ESTADO-F
005520
005530     IF WS-TRAN-ES-VALIDA
005540        PERFORM 2350-VALIDAR-ESTADO-NUEVO-I
005550           THRU 2350-VALIDAR-ESTADO-NUEVO-F
005560     END-IF
005570
005580     IF WS-TRAN-ES-VALIDA
005590        PERFORM 2360-ACTUALIZAR-ESTADO-I
005600           THRU 2360-ACTUALIZAR-ESTADO-F
005610     END-IF
005620
005630     IF WS-TRAN-ES-VALIDA
005640        ADD 1 TO WS-CTAS-EST-CAMBIADO
005650        MOVE 'STATUS_CHANGED' TO WS-ACCION-AUDITORIA
005660     ELSE
005670        ADD 1 TO WS-CTAS-RECHAZADAS
005680        MOVE 'STATUS_CHANGE_FAILED' TO WS-ACCION-AUDITORIA
005690     END-IF
005700
005710     PERFORM 2390-GRABAR-AUDITORIA-ESTADO-I
005720        THRU 2390-GRABAR-AUDITORIA-ESTADO-F.
005730
005740 2300-CAMBIAR-ESTADO-F. EXIT.
005750
005760*----------------------------------------------------------------
005770 2310-BUSCAR-CUENTA-ESTADO-I.
005780
005790     EXEC SQL
005800        SELECT NUMERO, TIPO, SALDO, FECALTA, FECAPERT,
005810               CLIENTE, ESTADO, TASAINT, FECULTINT,
005820               EMPLNOM, EMPLDIR, EMPLSW
005830          INTO :ACTE-NUMERO,      :ACTE-TIPO,
005840               :ACTE-SALDO,       :ACTE-FEC-ALTA,
005850               :ACTE-FEC-APERT,   :ACTE-CLIENTE,
005860               :ACTE-ESTADO,      :ACTE-TASA-INT,
005870               :ACTE-FEC-ULT-INT, :ACTE-EMPLEADOR-NOM,
005880               :ACTE-EMPLEADOR-DIR, :ACTE-EMPLEADO-SW
005890          FROM  KC02803.TBCTACCT
005900          WHERE NUMERO = :ACR-NRO-CUENTA
005910     END-EXEC
005920
005930     IF SQLCODE NOT EQUAL ZEROS
005940        MOVE 'NO' TO WS-SW-VALIDO
005950        MOVE 'ACCOUNT NOT FOUND' TO WS-MOTIVO-RECHAZO
005960     ELSE
005970        MOVE ACTE-ESTADO TO WS-ESTADO-ANTERIOR
005980     END-IF.
005990
006000 2310-BUSCAR-CUENTA-ESTADO-F. EXIT.
006010
006020*----------------------------------------------------------------
006030 2350-VALIDAR-ESTADO-NUEVO-I.
006040
006050     IF ACR-ESTADO-NUEVO EQUAL 'ACTIVE'
006060     OR ACR-ESTADO-NUEVO EQUAL 'SUSPENDED'
006070     OR ACR-ESTADO-NUEVO EQUAL 'CLOSED'
006080        CONTINUE
006090     ELSE
006100        MOVE 'NO' TO WS-SW-VALIDO
006110        MOVE 'INVALID NEW ACCOUNT STATUS' TO WS-MOTIVO-RECHAZO
006120     END-IF.
006130
006140 2350-VALIDAR-ESTADO-NUEVO-F. EXIT.
006150
006160*----------------------------------------------------------------
006170 2360-ACTUALIZAR-ESTADO-I.
006180
006190     MOVE ACR-ESTADO-NUEVO TO ACTE-ESTADO
006200
006210     EXEC SQL
006220        UPDATE KC02803.TBCTACCT
006230           SET ESTADO = :ACTE-ESTADO
006240         WHERE NUMERO = :ACTE-NUMERO
006250     END-EXEC.
006260
006270 2360-ACTUALIZAR-ESTADO-F. EXIT.
006280
006290*----------------------------------------------------------------
006300 2390-GRABAR-AUDITORIA-ESTADO-I.
006310
006320     ADD 1 TO WS-SEQ-AUD
006330     MOVE WS-SEQ-AUD       TO WS-SEQ-EDIT
006340     ACCEPT WS-FH-HORA     FROM TIME
006350     MOVE WS-FH-FECHA      TO WS-FECHA-HORA-14(1:8)
006360     MOVE WS-FH-HORA       TO WS-FECHA-HORA-14(9:6)
006370
006380     MOVE SPACES           TO WS-AUDLOG
006390     STRING 'AUDIT_' DELIMITED BY SIZE
006400            WS-FECHA-HORA-14 DELIMITED BY SIZE
006410            '_' DELIMITED BY SIZE
006420            WS-SEQ-EDIT DELIMITED BY SIZE
006430            INTO AUD-ID
006440     MOVE WS-ACCION-AUDITORIA TO AUD-ACCION
006450     MOVE WS-FECHA-HORA-14    TO AUD-FEC-HORA
006460     MOVE ACR-EMPLEADO        TO AUD-USUARIO
006470     STRING 'CAMBIO DE ESTADO CUENTA ' DELIMITED BY SIZE
006480            ACR-NRO-CUENTA             DELIMITED BY SIZE
006490            ' DE '                     DELIMITED BY SIZE
006500            WS-ESTADO-ANTERIOR         DELIMITED BY SIZE
006510            ' A '                      DELIMITED BY SIZE
006520            ACR-ESTADO-NUEVO           DELIMITED BY SIZE
006530            INTO AUD-DETALLE
006540
006550     WRITE REG-AUDITOUT FROM WS-AUDLOG
006560     IF FS-AUDITOUT NOT = '00'
006570        DISPLAY '* ERROR EN GRABAR AUDITOUT = ' FS-AUDITOUT
006580        MOVE 9999 TO RETURN-CODE
006590     END-IF.
006600
006610 2390-GRABAR-AUDITORIA-ESTADO-F. EXIT.
006620
006630*----------------------------------------------------------------
006640 9999-FINAL-I.
006650
006660     CLOSE ACCTREQ
006670     IF FS-ACCTREQ IS NOT EQUAL '00'
006680        DISPLAY '* ERROR EN CLOSE ACCTREQ = ' FS-ACCTREQ
006690        MOVE 9999 TO RETURN-CODE
006700     END-IF
006710
006720     CLOSE AUDITOUT
006730     IF FS-AUDITOUT IS NOT EQUAL '00'
006740        DISPLAY '* ERROR EN CLOSE AUDITOUT = ' FS-AUDITOUT
006750        MOVE 9999 TO RETURN-CODE
006760     END-IF
006770
006780     DISPLAY '=============================='
006790     DISPLAY ' PEDIDOS LEIDOS      : ' WS-PED-LEIDOS
006800     DISPLAY ' CUENTAS ABIERTAS    : ' WS-CTAS-ABIERTAS
006810     DISPLAY ' CUENTAS CERRADAS    : ' WS-CTAS-CERRADAS
006820     DISPLAY ' CUENTAS CON CAMBIO DE ESTADO : ' WS-CTAS-EST-CAMBIADO
006830     DISPLAY ' PEDIDOS RECHAZADOS  : ' WS-CTAS-RECHAZADAS.
006840
006850 9999-FINAL-F. EXIT.
