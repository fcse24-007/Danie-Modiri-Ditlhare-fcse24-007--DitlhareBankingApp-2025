000010*    CPTRNLOG
000020**************************************
000030*    LAYOUT  ARCHIVO   MOVIMIENTOS   *
000040*    KC02803.BANCO01.CURSOS.TRNLOG   *
000050*    LARGO 192 BYTES                 *
000060*    MANTENIMIENTO:                  *
000070*    1994-02-18 RQC  ALTA INICIAL    *
000080*    2001-09-09 MOL  TCK-1104 TRANSFER_EXTERNAL AGREGADO A LOS  * TCK1104 
000090*                    VALORES POSIBLES DE TRN-TIPO              *
000100*    2004-08-19 RVQ  TCK-1303 TRN-NRO-CUENTA SE HABIA ENSANCHADO* TCK1303 
000110*                    A X(20) SIN CORREGIR EL LARGO DEL LAYOUT - *
000120*                    QUEDABA EN 187, DEBE SER 192               *
000130**************************************
000140 01  WS-REG-TRNLOG.
000150* TRN-ID = "TXN_" + TIMESTAMP  O  "TXN" + TIMESTAMP + "_" + SEQ
000160     03  TRN-ID              PIC X(30)    VALUE SPACES.
000170* VALIDOS DEPOSIT - WITHDRAWAL - INTEREST_PAYMENT -
000180*         TRANSFER_INTERNAL - TRANSFER_EXTERNAL
000190     03  TRN-TIPO            PIC X(20)    VALUE SPACES.
000200* DEBE SER MAYOR A CERO - VALIDADO ANTES DE GRABAR
000210     03  TRN-IMPORTE         PIC S9(11)V99 COMP-3 VALUE ZEROS.
000220* FORMATO CCYYMMDDHHMMSS
000230     03  TRN-FEC-HORA        PIC 9(14)    VALUE ZEROS.
000240     03  TRN-DESCRIPCION     PIC X(100)   VALUE SPACES.
000250     03  TRN-NRO-CUENTA      PIC X(20)    VALUE SPACES.
000260     03  FILLER              PIC X(01)    VALUE SPACES.
